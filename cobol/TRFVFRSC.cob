000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TRFVFRSC.                                                
000500 AUTHOR.         MATILDA WEE TL.                                          
000600 INSTALLATION.   GEBN TRANSFER SERVICES.                                  
000700 DATE-WRITTEN.   14 SEP 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       RESTRICTED - PRODUCTION BATCH LIBRARY ONLY.              
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE ONE ACCEPTED            
001200*               TRANSFER AGAINST THE FOUR FRAUD RULES AND RETURN          
001300*               A RISK SCORE, RISK LEVEL AND ACCEPT/BLOCK                 
001400*               DECISION.  CALLED ONCE PER TRANSFER BY TRFVPOST,          
001500*               IMMEDIATELY BEFORE POSTING.                               
001600*                                                                         
001700*================================================================         
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================         
002000*  FRSY2K - TMPCHS  19/10/1998 - Y2K REMEDIATION                          
002100*                              - HOUR-OF-DAY WORK IS A 2-DIGIT            
002200*                                CLOCK FIELD, NOT A YEAR FIELD,           
002300*                                NO CODE CHANGE REQUIRED.           FRSY2K
002400*----------------------------------------------------------------*        
002500*  FRSB02 - TMPHLM  06/02/2003 - REQ 7731 ROLLING COUNTER TABLE           
002600*                                WAS FIXED AT 200 ACCOUNTS, RAISED        
002700*                                TO 500 AFTER BATCH ABENDED ON            
002800*                                WK-N-CTR-SUBSCRIPT OVERFLOW.       FRSB02
002900*----------------------------------------------------------------*        
003000*  MB1A01 - TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT               
003100*                              - REBUILT AS THE FRAUD-SCORING             
003200*                                CALLED ROUTINE FOR THE TRANSFER          
003300*                                BATCH (RULES 1-4 PER SPEC.)              
003400*                              - THRESHOLDS NOW LOADED ONCE FROM          
003500*                                TRFXFRPM AND CACHED FOR THE LIFE         
003600*                                OF THE RUN.                        MB1A01
003700*----------------------------------------------------------------*        
003800*  MB1A02 - TMPSIT  10/08/2026 - WK-C-XPRM-PARMVAL IS PRINTABLE           
003900*                                TEXT, NOT NUMERIC - A BARE MOVE          
004000*                                INTO THE COMP-3 THRESHOLD WAS            
004100*                                SCALING LARGEAMT OFF BY A FACTOR         
004200*                                OF 100.  NOW DE-EDITED THROUGH A         
004300*                                PICTURE-MATCHED WORK AREA BEFORE         
004400*                                THE FINAL MOVE.                    MB1A02
004500*----------------------------------------------------------------*        
004600 EJECT                                                                    
004700**********************                                                    
004800 ENVIRONMENT DIVISION.                                                    
004900**********************                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.  IBM-AS400.                                             
005200 OBJECT-COMPUTER.  IBM-AS400.                                             
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005400                                                                          
005500***************                                                           
005600 DATA DIVISION.                                                           
005700***************                                                           
005800 WORKING-STORAGE SECTION.                                                 
005900*************************                                                 
006000 01  FILLER                          PIC X(24)        VALUE               
006100     "** PROGRAM TRFVFRSC **".                                            
006200                                                                          
006300* ------------------ RULE WEIGHTS - FIXED PER SPEC --------------*        
006400 01  WK-N-WEIGHT-TABLE.                                                   
006500     05  WK-N-WT-LARGE-AMOUNT     PIC 9(03) COMP VALUE 30.                
006600     05  WK-N-WT-HIGH-FREQ        PIC 9(03) COMP VALUE 40.                
006700     05  WK-N-WT-SUSP-HOUR        PIC 9(03) COMP VALUE 20.                
006800     05  WK-N-WT-VELOCITY         PIC 9(03) COMP VALUE 15.                
006900 01  WK-N-WEIGHT-REDEF REDEFINES WK-N-WEIGHT-TABLE.                       
007000     05  WK-N-WT-ENTRY            PIC 9(03) COMP OCCURS 4 TIMES.          
007100                                                                          
007200* -------------- CACHED THRESHOLDS, LOADED ONCE -----------------*        
007300* FRSB02 - NOTE: WK-SW-PARMS-LOADED STAYS SET FOR THE LIFE OF THE         
007400*          JOB STEP SINCE THIS IS A NON-INITIAL PROGRAM - ONLY            
007500*          THE FIRST CALL IN THE RUN ACTUALLY READS TRFXFRPM.       FRSB02
007600 01  WK-SW-PARMS-LOADED             PIC X(01) VALUE "N".                  
007700     88  WK-PARMS-ALREADY-LOADED           VALUE "Y".                     
007800                                                                          
007900 01  WK-N-LARGE-AMT-THRESH    PIC S9(17)V9(2) COMP-3 VALUE ZERO.          
008000 01  WK-N-MAX-PER-HOUR        PIC 9(05) COMP VALUE ZERO.                  
008100 01  WK-N-SUSP-HOUR-START     PIC 9(02) COMP VALUE ZERO.                  
008200 01  WK-N-SUSP-HOUR-END       PIC 9(02) COMP VALUE ZERO.                  
008300                                                                          
008400* MB1A02 - WK-C-XPRM-PARMVAL OFF TRFXFRPM IS PRINTABLE TEXT, NINE         
008500*          WHOLE DIGITS AND TWO DECIMAL DIGITS, ZERO-FILLED, NO           
008600*          DECIMAL POINT BYTE.  THIS VIEW LETS THE LARGEAMT MOVE          
008700*          PICK UP THE IMPLIED V99 SCALING INSTEAD OF TREATING THE        
008800*          TEXT AS A WHOLE-DOLLAR INTEGER.                          MB1A02
008900 01  WK-C-PARMVAL-WORK            PIC X(20) VALUE SPACES.           MB1A02
009000 01  WK-C-PARMVAL-AMT-VIEW REDEFINES WK-C-PARMVAL-WORK.             MB1A02
009100     05  WK-N-PARMVAL-AMOUNT      PIC 9(09)V9(2).                         
009200     05  FILLER                  PIC X(09).                               
009300                                                                          
009400* -------- ROLLING PER-ACCOUNT COUNTER TABLE (FRSB02) -----------*        
009500* HOLDS, FOR EACH SOURCE ACCOUNT SEEN SO FAR THIS RUN, THE                
009600* HOURLY TRANSFER COUNT AND THE LAST DESTINATION ACCOUNT, CARRIED         
009700* FORWARD ACROSS CALLS BECAUSE THIS IS A NON-INITIAL PROGRAM.             
009800 01  WK-C-COUNTER-TABLE.                                                  
009900     05  WK-C-CTR-ENTRY OCCURS 500 TIMES.                                 
010000         10  WK-C-CTR-ACCT-ID       PIC X(36).                            
010100         10  WK-N-CTR-HOUR-COUNT    PIC 9(05) COMP.                       
010200         10  WK-C-CTR-LAST-TARGET   PIC X(36).                            
010300 01  WK-C-COUNTER-REDEF REDEFINES WK-C-COUNTER-TABLE.                     
010400     05  FILLER                     PIC X(77) OCCURS 500 TIMES.           
010500                                                                          
010600 01  WK-N-CTR-SUBSCRIPT              PIC 9(03) COMP VALUE ZERO.           
010700 01  WK-N-CTR-IN-USE                 PIC 9(03) COMP VALUE ZERO.           
010800 01  WK-N-CTR-FOUND-AT               PIC 9(03) COMP VALUE ZERO.           
010900 01  WK-SW-CTR-FOUND                 PIC X(01) VALUE "N".                 
011000     88  WK-CTR-ENTRY-FOUND                 VALUE "Y".                    
011100                                                                          
011200* ------------------ SCORING WORK FIELDS ------------------------*        
011300 01  WK-N-HOUR-OF-DAY                PIC 9(02) COMP VALUE ZERO.           
011400 01  WK-N-SCORE-ACCUM                PIC 9(03) COMP VALUE ZERO.           
011500 01  WK-C-DETAIL-LINE                PIC X(255) VALUE SPACES.             
011600 01  WK-SW-ANY-RULE-TRIGGERED        PIC X(01) VALUE "N".                 
011700     88  WK-ANY-RULE-TRIGGERED              VALUE "Y".                    
011800                                                                          
011900*****************                                                         
012000 LINKAGE SECTION.                                                         
012100*****************                                                         
012200     COPY TFSXPRM.                                                        
012300     COPY TFSFRLNK.                                                       
012400 EJECT                                                                    
012500********************************************                              
012600 PROCEDURE DIVISION USING WK-C-FRLNK-RECORD.                              
012700********************************************                              
012800 MAIN-MODULE.                                                             
012900     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
013000        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
013100     EXIT PROGRAM.                                                        
013200                                                                          
013300 EJECT                                                                    
013400*---------------------------------------------------------------*         
013500 A000-PROCESS-CALLED-ROUTINE.                                             
013600*---------------------------------------------------------------*         
013700     IF      NOT WK-PARMS-ALREADY-LOADED                                  
013800             PERFORM A050-LOAD-PARAMETERS.                                
013900                                                                          
014000     MOVE    ZERO                   TO    WK-N-SCORE-ACCUM.               
014100     MOVE    SPACES                 TO    WK-C-DETAIL-LINE.               
014200     MOVE    "N"                   TO    WK-SW-ANY-RULE-TRIGGERED.        
014300     MOVE    FRLNK-HOUR-OF-DAY      TO    WK-N-HOUR-OF-DAY.               
014400                                                                          
014500     PERFORM A100-FIND-COUNTER-ENTRY.                                     
014600                                                                          
014700     PERFORM B100-RULE-LARGE-AMOUNT.                                      
014800     PERFORM B200-RULE-HIGH-FREQUENCY.                                    
014900     PERFORM B300-RULE-SUSPICIOUS-HOUR.                                   
015000     PERFORM B400-RULE-VELOCITY-CHECK.                                    
015100                                                                          
015200     IF      NOT WK-ANY-RULE-TRIGGERED                                    
015300             MOVE "No fraud indicators detected."                         
015400                                    TO    WK-C-DETAIL-LINE.               
015500                                                                          
015600     PERFORM B500-SET-RISK-LEVEL.                                         
015700     PERFORM B600-UPDATE-COUNTERS.                                        
015800                                                                          
015900     MOVE    WK-N-SCORE-ACCUM       TO    FRLNK-RISK-SCORE.               
016000     MOVE    WK-C-DETAIL-LINE       TO    FRLNK-DETAILS.                  
016100                                                                          
016200 A099-PROCESS-CALLED-ROUTINE-EX.                                          
016300     EXIT.                                                                
016400                                                                          
016500*---------------------------------------------------------------*         
016600 A050-LOAD-PARAMETERS.                                                    
016700*---------------------------------------------------------------*         
016800* MB1A01 - RUNS ONCE, RESULT CACHED IN WORKING-STORAGE FOR THE            
016900*          REST OF THIS JOB STEP.                                   MB1A01
017000* MB1A02 - LARGEAMT CARRIES TWO DECIMAL DIGITS, SO IT IS DE-EDITED        
017100*          THROUGH WK-C-PARMVAL-AMT-VIEW.  THE OTHER THREE PARMS          
017200*          ARE WHOLE COUNTS, ZERO-FILLED TO THE TARGET FIELD'S OWN        
017300*          WIDTH, SO A DIRECT REFERENCE-MODIFIED MOVE IS SAFE.      MB1A02
017400     MOVE    "LARGEAMT  "            TO    WK-C-XPRM-PARMCD.              
017500     CALL    "TRFXFRPM"         USING WK-C-XPRM-RECORD.                   
017600     MOVE    WK-C-XPRM-PARMVAL       TO    WK-C-PARMVAL-WORK.             
017700     MOVE    WK-N-PARMVAL-AMOUNT     TO    WK-N-LARGE-AMT-THRESH.         
017800                                                                          
017900     MOVE    "MAXPERHR  "            TO    WK-C-XPRM-PARMCD.              
018000     CALL    "TRFXFRPM"         USING WK-C-XPRM-RECORD.                   
018100     MOVE    WK-C-XPRM-PARMVAL(1:5)  TO    WK-N-MAX-PER-HOUR.             
018200                                                                          
018300     MOVE    "SUSPSTRT  "            TO    WK-C-XPRM-PARMCD.              
018400     CALL    "TRFXFRPM"         USING WK-C-XPRM-RECORD.                   
018500     MOVE    WK-C-XPRM-PARMVAL(1:2)  TO    WK-N-SUSP-HOUR-START.          
018600                                                                          
018700     MOVE    "SUSPEND   "            TO    WK-C-XPRM-PARMCD.              
018800     CALL    "TRFXFRPM"         USING WK-C-XPRM-RECORD.                   
018900     MOVE    WK-C-XPRM-PARMVAL(1:2)  TO    WK-N-SUSP-HOUR-END.            
019000                                                                          
019100     MOVE    "Y"                     TO    WK-SW-PARMS-LOADED.            
019200                                                                          
019300*---------------------------------------------------------------*         
019400 A100-FIND-COUNTER-ENTRY.                                                 
019500*---------------------------------------------------------------*         
019600* FRSB02 - LINEAR SEARCH OF THE ROLLING TABLE.  IF NOT FOUND A            
019700*          FRESH ENTRY IS OPENED AT THE NEXT UNUSED SLOT.           FRSB02
019800     MOVE    "N"                      TO    WK-SW-CTR-FOUND.              
019900     MOVE    ZERO                     TO    WK-N-CTR-FOUND-AT.            
020000     PERFORM A150-SEARCH-COUNTER-TABLE                                    
020100        THRU A159-SEARCH-COUNTER-TABLE-EX                                 
020200        VARYING WK-N-CTR-SUBSCRIPT FROM 1 BY 1                            
020300        UNTIL WK-N-CTR-SUBSCRIPT > WK-N-CTR-IN-USE                        
020400           OR WK-CTR-ENTRY-FOUND.                                         
020500                                                                          
020600     IF      WK-CTR-ENTRY-FOUND                                           
020700             GO TO A199-FIND-COUNTER-ENTRY-EX.                            
020800                                                                          
020900     IF      WK-N-CTR-IN-USE < 500                                        
021000             ADD  1                   TO    WK-N-CTR-IN-USE               
021100             MOVE WK-N-CTR-IN-USE      TO    WK-N-CTR-FOUND-AT            
021200             MOVE FRLNK-FROM-ACCT-ID   TO                                 
021300                  WK-C-CTR-ACCT-ID(WK-N-CTR-FOUND-AT)                     
021400             MOVE ZERO                 TO                                 
021500                  WK-N-CTR-HOUR-COUNT(WK-N-CTR-FOUND-AT)                  
021600             MOVE SPACES               TO                                 
021700                  WK-C-CTR-LAST-TARGET(WK-N-CTR-FOUND-AT)                 
021800     ELSE                                                                 
021900             DISPLAY "TRFVFRSC - COUNTER TABLE FULL, RULES 2/4 "          
022000             DISPLAY "SKIPPED FOR ACCOUNT " FRLNK-FROM-ACCT-ID            
022100             MOVE 1                    TO    WK-N-CTR-FOUND-AT.           
022200                                                                          
022300 A199-FIND-COUNTER-ENTRY-EX.                                              
022400     EXIT.                                                                
022500                                                                          
022600*---------------------------------------------------------------*         
022700 A150-SEARCH-COUNTER-TABLE.                                               
022800*---------------------------------------------------------------*         
022900     IF      WK-C-CTR-ACCT-ID(WK-N-CTR-SUBSCRIPT) =                       
023000             FRLNK-FROM-ACCT-ID                                           
023100             MOVE WK-N-CTR-SUBSCRIPT   TO  WK-N-CTR-FOUND-AT              
023200             MOVE "Y"                  TO  WK-SW-CTR-FOUND                
023300     END-IF.                                                              
023400                                                                          
023500*---------------------------------------------------------------*         
023600 A159-SEARCH-COUNTER-TABLE-EX.                                            
023700*---------------------------------------------------------------*         
023800     EXIT.                                                                
023900                                                                          
024000 EJECT                                                                    
024100*---------------------------------------------------------------*         
024200 B100-RULE-LARGE-AMOUNT.                                                  
024300*---------------------------------------------------------------*         
024400* RULE 1 - LARGE_AMOUNT(+30) - AMOUNT EXCEEDS THE CONFIGURED              
024500* LARGE-AMOUNT THRESHOLD.                                                 
024600     IF      FRLNK-AMOUNT > WK-N-LARGE-AMT-THRESH                         
024700             ADD  WK-N-WT-LARGE-AMOUNT  TO    WK-N-SCORE-ACCUM            
024800             MOVE "Y"             TO    WK-SW-ANY-RULE-TRIGGERED          
024900             STRING WK-C-DETAIL-LINE DELIMITED BY SPACE                   
025000                    "LARGE_AMOUNT: transfer amount exceeds "              
025100                    "threshold; " DELIMITED BY SIZE                       
025200                    INTO WK-C-DETAIL-LINE                                 
025300             END-STRING.                                                  
025400                                                                          
025500*---------------------------------------------------------------*         
025600 B200-RULE-HIGH-FREQUENCY.                                                
025700*---------------------------------------------------------------*         
025800* RULE 2 - HIGH_FREQUENCY(+40) - HOURLY COUNT FOR THE SOURCE              
025900* ACCOUNT HAS REACHED THE MAXIMUM-PER-HOUR LIMIT.                         
026000     IF      WK-N-CTR-HOUR-COUNT(WK-N-CTR-FOUND-AT) >=                    
026100             WK-N-MAX-PER-HOUR                                            
026200             ADD  WK-N-WT-HIGH-FREQ     TO    WK-N-SCORE-ACCUM            
026300             MOVE "Y"             TO    WK-SW-ANY-RULE-TRIGGERED          
026400             STRING WK-C-DETAIL-LINE DELIMITED BY SPACE                   
026500                    "HIGH_FREQUENCY: too many transfers this "            
026600                    "hour from source account; "                          
026700                                        DELIMITED BY SIZE                 
026800                    INTO WK-C-DETAIL-LINE                                 
026900             END-STRING.                                                  
027000                                                                          
027100*---------------------------------------------------------------*         
027200 B300-RULE-SUSPICIOUS-HOUR.                                               
027300*---------------------------------------------------------------*         
027400* RULE 3 - SUSPICIOUS_HOUR(+20) - TRANSFER CLOCK HOUR FALLS               
027500* WITHIN THE CONFIGURED SUSPICIOUS WINDOW [START, END).                   
027600     IF      WK-N-HOUR-OF-DAY >= WK-N-SUSP-HOUR-START                     
027700       AND   WK-N-HOUR-OF-DAY <  WK-N-SUSP-HOUR-END                       
027800             ADD  WK-N-WT-SUSP-HOUR     TO    WK-N-SCORE-ACCUM            
027900             MOVE "Y"             TO    WK-SW-ANY-RULE-TRIGGERED          
028000             STRING WK-C-DETAIL-LINE DELIMITED BY SPACE                   
028100                    "SUSPICIOUS_HOUR: transfer initiated during "         
028200                    "a suspicious hour; "                                 
028300                                        DELIMITED BY SIZE                 
028400                    INTO WK-C-DETAIL-LINE                                 
028500             END-STRING.                                                  
028600                                                                          
028700*---------------------------------------------------------------*         
028800 B400-RULE-VELOCITY-CHECK.                                                
028900*---------------------------------------------------------------*         
029000* RULE 4 - VELOCITY_CHECK(+15) - DESTINATION IS THE SAME AS THE           
029100* LAST TRACKED DESTINATION FOR THIS SOURCE ACCOUNT.                       
029200     IF      WK-C-CTR-LAST-TARGET(WK-N-CTR-FOUND-AT) NOT = SPACES         
029300       AND   WK-C-CTR-LAST-TARGET(WK-N-CTR-FOUND-AT) =                    
029400             FRLNK-TO-ACCT-ID                                             
029500             ADD  WK-N-WT-VELOCITY      TO    WK-N-SCORE-ACCUM            
029600             MOVE "Y"             TO    WK-SW-ANY-RULE-TRIGGERED          
029700             STRING WK-C-DETAIL-LINE DELIMITED BY SPACE                   
029800                    "VELOCITY_CHECK: repeat transfer to the "             
029900                    "same destination account; "                          
030000                                        DELIMITED BY SIZE                 
030100                    INTO WK-C-DETAIL-LINE                                 
030200             END-STRING.                                                  
030300                                                                          
030400 EJECT                                                                    
030500*---------------------------------------------------------------*         
030600 B500-SET-RISK-LEVEL.                                                     
030700*---------------------------------------------------------------*         
030800     IF      WK-N-SCORE-ACCUM >= 70                                       
030900             MOVE "HIGH  "          TO    FRLNK-RISK-LEVEL                
031000             MOVE "Y"               TO    FRLNK-IS-FRAUD                  
031100     ELSE                                                                 
031200     IF      WK-N-SCORE-ACCUM >= 40                                       
031300             MOVE "MEDIUM"          TO    FRLNK-RISK-LEVEL                
031400             MOVE "Y"               TO    FRLNK-IS-FRAUD                  
031500     ELSE                                                                 
031600             MOVE "LOW   "          TO    FRLNK-RISK-LEVEL                
031700             MOVE "N"               TO    FRLNK-IS-FRAUD.                 
031800                                                                          
031900*---------------------------------------------------------------*         
032000 B600-UPDATE-COUNTERS.                                                    
032100*---------------------------------------------------------------*         
032200     ADD     1                         TO                                 
032300             WK-N-CTR-HOUR-COUNT(WK-N-CTR-FOUND-AT).                      
032400     MOVE    FRLNK-TO-ACCT-ID          TO                                 
032500             WK-C-CTR-LAST-TARGET(WK-N-CTR-FOUND-AT).                     
032600                                                                          
032700******************************************************************        
032800*************** END OF PROGRAM SOURCE - TRFVFRSC ***************          
032900******************************************************************        
033000                                                                          
