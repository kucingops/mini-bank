000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TRFVPOST.                                                
000500 AUTHOR.         MATILDA WEE TL.                                          
000600 INSTALLATION.   GEBN TRANSFER SERVICES.                                  
000700 DATE-WRITTEN.   22 JUL 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       RESTRICTED - PRODUCTION BATCH LIBRARY ONLY.              
001000*                                                                         
001100*DESCRIPTION :  EOD BATCH DRIVER FOR THE TRANSFER POSTING CYCLE.          
001200*               READS THE INCOMING TRANSFER REQUESTS FILE ONE             
001300*               RECORD AT A TIME, VALIDATES SELF-TRANSFER,                
001400*               ACCOUNT STATUS, SOURCE BALANCE AND DAILY LIMIT,           
001500*               HANDS CLEAN REQUESTS TO THE FRAUD SCORING                 
001600*               ROUTINE, AND POSTS THE DEBIT/CREDIT WHEN THE              
001700*               RESULT COMES BACK CLEAN.  EVERY REQUEST, PASSED           
001800*               OR REJECTED, ENDS UP AS ONE ROW ON THE LEDGER.            
001900*                                                                         
002000*================================================================         
002100* HISTORY OF MODIFICATION:                                                
002200*================================================================         
002300*  PSTY2K - TMPCHS  02/12/1998 - Y2K REMEDIATION                          
002400*                              - WK-D-TODAY-9 ALREADY CENTURY-            
002500*                                QUALIFIED (ACCEPT FROM DATE              
002600*                                YYYYMMDD), NO CODE CHANGE.         PSTY2K
002700*----------------------------------------------------------------*        
002800*  PSTB02 - TMPAZR  14/05/2001 - REQ 6140 DAILY-LIMIT SCAN WAS            
002900*                                MATCHING ON REFERENCE DATE ONLY,         
003000*                                NOT STATUS - CORRECTED SO ONLY           
003100*                                COMPLETED ROWS ACCUMULATE.         PSTB02
003200*----------------------------------------------------------------*        
003300*  PSTB07 - TMPHLM  19/09/2006 - REQ 9912 ADDED FINAL BALANCE             
003400*                                RE-CHECK IMMEDIATELY BEFORE THE          
003500*                                POST TO COVER THE WINDOW BETWEEN         
003600*                                THE INITIAL CHECK AND POSTING.     PSTB07
003700*----------------------------------------------------------------*        
003800*  MB1A01 - TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT               
003900*                              - REBUILT AS THE TRANSFERSERVICE           
004000*                                BATCH DRIVER (INTAKE, BALANCE            
004100*                                AND LIMIT CHECKS, FRAUD HAND-            
004200*                                OFF, ATOMIC POST).                 MB1A01
004300*----------------------------------------------------------------*        
004400 EJECT                                                                    
004500**********************                                                    
004600 ENVIRONMENT DIVISION.                                                    
004700**********************                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-AS400.                                             
005000 OBJECT-COMPUTER.  IBM-AS400.                                             
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500* INCOMING TRANSFER REQUESTS - PROCESSED IN FILE ORDER                    
005600     SELECT TFSTXNIN ASSIGN TO DATABASE-TFSTXNIN                          
005700            ORGANIZATION      IS SEQUENTIAL                               
005800            FILE STATUS       IS WK-C-FILE-STATUS.                        
005900                                                                          
006000* TRANSACTION LEDGER - KEYED BY TXN-ID                                    
006100     SELECT TFSTXNLD ASSIGN TO DATABASE-TFSTXNLD                          
006200            ORGANIZATION      IS INDEXED                                  
006300            ACCESS MODE       IS DYNAMIC                                  
006400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY                 
006500            FILE STATUS       IS WK-C-FILE-STATUS.                        
006600                                                                          
006700* ACCOUNT MASTER - KEYED BY ACCT-ID                                       
006800     SELECT TFSACMST ASSIGN TO DATABASE-TFSACMST                          
006900            ORGANIZATION      IS INDEXED                                  
007000            ACCESS MODE       IS RANDOM                                   
007100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY                 
007200            FILE STATUS       IS WK-C-FILE-STATUS.                        
007300                                                                          
007400 EJECT                                                                    
007500***************                                                           
007600 DATA DIVISION.                                                           
007700***************                                                           
007800 FILE SECTION.                                                            
007900**************                                                            
008000 FD  TFSTXNIN                                                             
008100     LABEL RECORDS ARE OMITTED                                            
008200     DATA RECORD IS TFSTXNIN-REC.                                         
008300 01  TFSTXNIN-REC.                                                        
008400     COPY DDS-ALL-FORMATS OF TFSTXNIN.                                    
008500 01  TFSTXNIN-REC-1.                                                      
008600     COPY TFSTXNLD                                                        
008700        REPLACING TFSTXNLD-RECORD   BY TFSTXNIN-RECORD,                   
008800                  TFSTXNLDR         BY TFSTXNINR,                         
008900                  TFSTXNLD-TXNID    BY TFSTXNIN-TXNID,                    
009000                  TFSTXNLD-REFNO    BY TFSTXNIN-REFNO,                    
009100                  TFSTXNLD-FRACCTID BY TFSTXNIN-FRACCTID,                 
009200                  TFSTXNLD-TOACCTID BY TFSTXNIN-TOACCTID,                 
009300                  TFSTXNLD-AMOUNT   BY TFSTXNIN-AMOUNT,                   
009400                  TFSTXNLD-TYPE     BY TFSTXNIN-TYPE,                     
009500                  TFSTXNLD-STATUS   BY TFSTXNIN-STATUS,                   
009600                  TFSTXNLD-FRDSTATUS BY TFSTXNIN-FRDSTATUS,               
009700                  TFSTXNLD-DESC     BY TFSTXNIN-DESC,                     
009800                  TFSTXNLD-CREATDT  BY TFSTXNIN-CREATDT,                  
009900                  TFSTXNLD-FILLER   BY TFSTXNIN-FILLER.                   
010000                                                                          
010100 FD  TFSTXNLD                                                             
010200     LABEL RECORDS ARE OMITTED                                            
010300     DATA RECORD IS TFSTXNLD-REC.                                         
010400 01  TFSTXNLD-REC.                                                        
010500     COPY DDS-ALL-FORMATS OF TFSTXNLD.                                    
010600 01  TFSTXNLD-REC-1.                                                      
010700     COPY TFSTXNLD.                                                       
010800                                                                          
010900 FD  TFSACMST                                                             
011000     LABEL RECORDS ARE OMITTED                                            
011100     DATA RECORD IS TFSACMST-REC.                                         
011200 01  TFSACMST-REC.                                                        
011300     COPY DDS-ALL-FORMATS OF TFSACMST.                                    
011400 01  TFSACMST-REC-1.                                                      
011500     COPY TFSACMST.                                                       
011600                                                                          
011700 EJECT                                                                    
011800*************************                                                 
011900 WORKING-STORAGE SECTION.                                                 
012000*************************                                                 
012100 01  FILLER                          PIC X(24)        VALUE               
012200     "** PROGRAM TRFVPOST **".                                            
012300                                                                          
012400* ------------------ PROGRAM WORKING STORAGE -------------------*         
012500 01  WK-C-COMMON.                                                         
012600     05  WK-C-FILE-STATUS        PIC X(02).                               
012700         88  WK-C-SUCCESSFUL             VALUE "00".                      
012800         88  WK-C-RECORD-NOT-FOUND       VALUE "23".                      
012900         88  WK-C-END-OF-FILE            VALUE "10".                      
013000     05  FILLER                  PIC X(10).                               
013100                                                                          
013200* ------------ RUN DATE, SPLIT FOR THE LIMIT SCAN ---------------*        
013300 01  WK-D-TODAY-9                PIC 9(08) VALUE ZERO.                    
013400 01  WK-D-TODAY-X REDEFINES WK-D-TODAY-9.                                 
013500     05  WK-D-TODAY-YYYY         PIC 9(04).                               
013600     05  WK-D-TODAY-MM           PIC 9(02).                               
013700     05  WK-D-TODAY-DD           PIC 9(02).                               
013800                                                                          
013900* --- TIMESTAMP WORK AREA, SPLIT TO GET THE CLOCK HOUR ----------*        
014000 01  WK-C-CREATDT-WORK           PIC X(26) VALUE SPACES.                  
014100 01  WK-C-CREATDT-PARTS REDEFINES WK-C-CREATDT-WORK.                      
014200     05  WK-C-CDT-YYYY           PIC X(04).                               
014300     05  FILLER                  PIC X(01).                               
014400     05  WK-C-CDT-MM             PIC X(02).                               
014500     05  FILLER                  PIC X(01).                               
014600     05  WK-C-CDT-DD             PIC X(02).                               
014700     05  FILLER                  PIC X(01).                               
014800     05  WK-C-CDT-HH             PIC X(02).                               
014900     05  FILLER                  PIC X(13).                               
015000                                                                          
015100* ------- ABEND / REJECT-REASON TRACE TABLE ---------------------*        
015200 01  WK-C-DIAG-TABLE.                                                     
015300     05  WK-C-DIAG-ENTRY OCCURS 5 TIMES.                                  
015400         10  WK-C-DIAG-CODE      PIC X(08).                               
015500         10  WK-C-DIAG-TEXT      PIC X(40).                               
015600 01  WK-C-DIAG-REDEF REDEFINES WK-C-DIAG-TABLE.                           
015700     05  FILLER                  PIC X(48) OCCURS 5 TIMES.                
015800                                                                          
015900* ------------- CURRENT TRANSFER BEING WORKED ------------------*         
016000 01  WK-C-TXNWORK.                                                        
016100     05  WK-TXN-ID               PIC X(36).                               
016200     05  WK-TXN-REFNO            PIC X(30).                               
016300     05  WK-TXN-FRACCTID         PIC X(36).                               
016400     05  WK-TXN-TOACCTID         PIC X(36).                               
016500     05  WK-TXN-AMOUNT           PIC S9(17)V9(2) COMP-3.                  
016600     05  WK-TXN-TYPE             PIC X(20).                               
016700     05  WK-TXN-STATUS           PIC X(20).                               
016800     05  WK-TXN-FRDSTATUS        PIC X(20).                               
016900     05  WK-TXN-DESC             PIC X(255).                              
017000     05  WK-TXN-CREATDT          PIC X(26).                               
017100     05  FILLER                  PIC X(11).                               
017200                                                                          
017300 01  WK-C-FROM-ACCT.                                                      
017400     05  WK-FR-ACCTID            PIC X(36).                               
017500     05  WK-FR-ACCTNO            PIC X(20).                               
017600     05  WK-FR-HLDNAME           PIC X(100).                              
017700     05  WK-FR-BALANCE           PIC S9(17)V9(2) COMP-3.                  
017800     05  WK-FR-DLYLIMIT          PIC S9(17)V9(2) COMP-3.                  
017900     05  WK-FR-STATUS            PIC X(20).                               
018000     05  FILLER                  PIC X(20).                               
018100                                                                          
018200 01  WK-C-TO-ACCT.                                                        
018300     05  WK-TO-ACCTID            PIC X(36).                               
018400     05  WK-TO-BALANCE           PIC S9(17)V9(2) COMP-3.                  
018500     05  WK-TO-STATUS            PIC X(20).                               
018600     05  FILLER                  PIC X(20).                               
018700                                                                          
018800* ------------------------ SWITCHES --------------------------*           
018900 01  WK-SW-EOF-REQUESTS          PIC X(01) VALUE "N".                     
019000     88  WK-EOF-REQUESTS                VALUE "Y".                        
019100 01  WK-SW-LEDGER-EOF            PIC X(01) VALUE "N".                     
019200     88  WK-LEDGER-EOF                  VALUE "Y".                        
019300 01  WK-SW-REJECTED              PIC X(01) VALUE "N".                     
019400     88  WK-TXN-REJECTED                VALUE "Y".                        
019500 01  WK-C-REJECT-REASON          PIC X(40) VALUE SPACES.                  
019600                                                                          
019700* ---------------- COUNTERS - ALL COMP -------------------------*         
019800 01  WK-N-COUNTERS.                                                       
019900     05  WK-N-TXN-COUNT          PIC 9(07) COMP VALUE ZERO.               
020000     05  WK-N-ACCEPT-COUNT       PIC 9(07) COMP VALUE ZERO.               
020100     05  WK-N-REJECT-COUNT       PIC 9(07) COMP VALUE ZERO.               
020200     05  FILLER                  PIC X(06).                               
020300                                                                          
020400 01  WK-N-USED-TODAY             PIC S9(17)V9(2) COMP-3 VALUE             
020500     ZERO.                                                                
020600                                                                          
020700*****************                                                         
020800 LINKAGE SECTION.                                                         
020900*****************                                                         
021000     COPY TFSFRLNK.                                                       
021100                                                                          
021200 EJECT                                                                    
021300***************************                                               
021400 PROCEDURE DIVISION.                                                      
021500***************************                                               
021600 MAIN-MODULE.                                                             
021700     PERFORM A000-INITIALIZATION                                          
021800        THRU A099-INITIALIZATION-EX.                                      
021900     PERFORM B100-READ-TRANSFER-REQUEST                                   
022000        THRU B199-READ-TRANSFER-REQUEST-EX.                               
022100     PERFORM C000-PROCESS-TRANSFER                                        
022200        THRU C099-PROCESS-TRANSFER-EX                                     
022300        UNTIL WK-EOF-REQUESTS.                                            
022400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
022500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
022600     STOP RUN.                                                      MB1A01
022700                                                                          
022800 EJECT                                                                    
022900*---------------------------------------------------------------*         
023000 A000-INITIALIZATION.                                                     
023100*---------------------------------------------------------------*         
023200     MOVE    "REJ001  "             TO    WK-C-DIAG-CODE(1).              
023300     MOVE    "SELF-TRANSFER NOT ALLOWED"                                  
023400                                     TO    WK-C-DIAG-TEXT(1).             
023500     MOVE    "REJ002  "             TO    WK-C-DIAG-CODE(2).              
023600     MOVE    "ACCOUNT NOT FOUND OR NOT ACTIVE"                            
023700                                     TO    WK-C-DIAG-TEXT(2).             
023800     MOVE    "REJ003  "             TO    WK-C-DIAG-CODE(3).              
023900     MOVE    "INSUFFICIENT BALANCE" TO    WK-C-DIAG-TEXT(3).              
024000     MOVE    "REJ004  "             TO    WK-C-DIAG-CODE(4).              
024100     MOVE    "DAILY LIMIT EXCEEDED" TO    WK-C-DIAG-TEXT(4).              
024200     MOVE    "REJ005  "             TO    WK-C-DIAG-CODE(5).              
024300     MOVE    "AMOUNT BELOW MINIMUM" TO    WK-C-DIAG-TEXT(5).              
024400                                                                          
024500     OPEN    INPUT TFSTXNIN.                                              
024600     IF      NOT WK-C-SUCCESSFUL                                          
024700             DISPLAY "TRFVPOST - OPEN FILE ERROR - TFSTXNIN"              
024800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
024900             GO TO Y900-ABNORMAL-TERMINATION.                             
025000                                                                          
025100     OPEN    I-O TFSTXNLD.                                                
025200     IF      NOT WK-C-SUCCESSFUL                                          
025300             DISPLAY "TRFVPOST - OPEN FILE ERROR - TFSTXNLD"              
025400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
025500             GO TO Y900-ABNORMAL-TERMINATION.                             
025600                                                                          
025700     OPEN    I-O TFSACMST.                                                
025800     IF      NOT WK-C-SUCCESSFUL                                          
025900             DISPLAY "TRFVPOST - OPEN FILE ERROR - TFSACMST"              
026000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
026100             GO TO Y900-ABNORMAL-TERMINATION.                             
026200                                                                          
026300     ACCEPT  WK-D-TODAY-9        FROM DATE YYYYMMDD.                      
026400                                                                          
026500 A099-INITIALIZATION-EX.                                                  
026600     EXIT.                                                                
026700                                                                          
026800 EJECT                                                                    
026900*---------------------------------------------------------------*         
027000 B100-READ-TRANSFER-REQUEST.                                              
027100*---------------------------------------------------------------*         
027200     READ    TFSTXNIN                                                     
027300         AT END                                                           
027400             MOVE "Y"            TO    WK-SW-EOF-REQUESTS                 
027500             GO TO B199-READ-TRANSFER-REQUEST-EX.                         
027600                                                                          
027700     ADD     1                   TO    WK-N-TXN-COUNT.                    
027800     MOVE    TFSTXNIN-TXNID      TO    WK-TXN-ID.                         
027900     MOVE    TFSTXNIN-REFNO      TO    WK-TXN-REFNO.                      
028000     MOVE    TFSTXNIN-FRACCTID   TO    WK-TXN-FRACCTID.                   
028100     MOVE    TFSTXNIN-TOACCTID   TO    WK-TXN-TOACCTID.                   
028200     MOVE    TFSTXNIN-AMOUNT     TO    WK-TXN-AMOUNT.                     
028300     MOVE    TFSTXNIN-TYPE       TO    WK-TXN-TYPE.                       
028400     MOVE    "PENDING   "        TO    WK-TXN-STATUS.                     
028500     MOVE    "PENDING   "        TO    WK-TXN-FRDSTATUS.                  
028600     MOVE    TFSTXNIN-DESC       TO    WK-TXN-DESC.                       
028700     MOVE    TFSTXNIN-CREATDT    TO    WK-TXN-CREATDT.                    
028800                                                                          
028900 B199-READ-TRANSFER-REQUEST-EX.                                           
029000     EXIT.                                                                
029100                                                                          
029200 EJECT                                                                    
029300*---------------------------------------------------------------*         
029400 C000-PROCESS-TRANSFER.                                                   
029500*---------------------------------------------------------------*         
029600     MOVE    "N"                 TO    WK-SW-REJECTED.                    
029700     MOVE    SPACES              TO    WK-C-REJECT-REASON.                
029800                                                                          
029900     PERFORM C050-VALIDATE-MINIMUM-AMOUNT                                 
030000        THRU C059-VALIDATE-MINIMUM-AMOUNT-EX.                             
030100     IF      WK-TXN-REJECTED                                              
030200             GO TO C090-WRITE-REJECTED-LEDGER.                            
030300                                                                          
030400     PERFORM C100-SELF-TRANSFER-CHECK                                     
030500        THRU C199-SELF-TRANSFER-CHECK-EX.                                 
030600     IF      WK-TXN-REJECTED                                              
030700             GO TO C090-WRITE-REJECTED-LEDGER.                            
030800                                                                          
030900     PERFORM C200-ACCOUNT-LOOKUP                                          
031000        THRU C299-ACCOUNT-LOOKUP-EX.                                      
031100     IF      WK-TXN-REJECTED                                              
031200             GO TO C090-WRITE-REJECTED-LEDGER.                            
031300                                                                          
031400     PERFORM C300-BALANCE-CHECK                                           
031500        THRU C399-BALANCE-CHECK-EX.                                       
031600     IF      WK-TXN-REJECTED                                              
031700             GO TO C090-WRITE-REJECTED-LEDGER.                            
031800                                                                          
031900     PERFORM C400-DAILY-LIMIT-CHECK                                       
032000        THRU C499-DAILY-LIMIT-CHECK-EX.                                   
032100     IF      WK-TXN-REJECTED                                              
032200             GO TO C090-WRITE-REJECTED-LEDGER.                            
032300                                                                          
032400     PERFORM C500-INVOKE-FRAUD-SCORING                                    
032500        THRU C599-INVOKE-FRAUD-SCORING-EX.                                
032600     PERFORM C600-POST-OR-REJECT                                          
032700        THRU C699-POST-OR-REJECT-EX.                                      
032800     GO TO C095-PROCESS-TRANSFER-CONTINUE.                                
032900                                                                          
033000 C090-WRITE-REJECTED-LEDGER.                                              
033100     MOVE    "REJECTED  "        TO    WK-TXN-STATUS.                     
033200     PERFORM C700-WRITE-LEDGER-RECORD                                     
033300        THRU C799-WRITE-LEDGER-RECORD-EX.                                 
033400     ADD     1                   TO    WK-N-REJECT-COUNT.                 
033500                                                                          
033600 C095-PROCESS-TRANSFER-CONTINUE.                                          
033700     PERFORM B100-READ-TRANSFER-REQUEST                                   
033800        THRU B199-READ-TRANSFER-REQUEST-EX.                               
033900                                                                          
034000 C099-PROCESS-TRANSFER-EX.                                                
034100     EXIT.                                                                
034200                                                                          
034300 EJECT                                                                    
034400*---------------------------------------------------------------*         
034500 C050-VALIDATE-MINIMUM-AMOUNT.                                            
034600*---------------------------------------------------------------*         
034700* DATA-VALIDATION RULE - HOLDS FOR ANY RECORD ACCEPTED ONTO THE           
034800* LEDGER, CHECKED BEFORE EVEN THE SELF-TRANSFER TEST.                     
034900     IF      WK-TXN-AMOUNT < 10000.00                                     
035000             MOVE "Y"                TO WK-SW-REJECTED                    
035100             MOVE WK-C-DIAG-TEXT(5)   TO WK-C-REJECT-REASON.              
035200                                                                          
035300 C059-VALIDATE-MINIMUM-AMOUNT-EX.                                         
035400     EXIT.                                                                
035500                                                                          
035600*---------------------------------------------------------------*         
035700 C100-SELF-TRANSFER-CHECK.                                                
035800*---------------------------------------------------------------*         
035900* RULE 1 - FROM-ACCT-ID = TO-ACCT-ID IS ALWAYS REJECTED.                  
036000     IF      WK-TXN-FRACCTID = WK-TXN-TOACCTID                            
036100             MOVE "Y"                TO WK-SW-REJECTED                    
036200             MOVE WK-C-DIAG-TEXT(1)   TO WK-C-REJECT-REASON.              
036300                                                                          
036400 C199-SELF-TRANSFER-CHECK-EX.                                             
036500     EXIT.                                                                
036600                                                                          
036700 EJECT                                                                    
036800*---------------------------------------------------------------*         
036900 C200-ACCOUNT-LOOKUP.                                                     
037000*---------------------------------------------------------------*         
037100* RULE 2 - BOTH ACCOUNTS MUST EXIST AND BE ACTIVE.                        
037200     MOVE    WK-TXN-FRACCTID         TO    TFSACMST-ACCTID.               
037300     READ    TFSACMST KEY IS EXTERNALLY-DESCRIBED-KEY.                    
037400     IF      NOT WK-C-SUCCESSFUL                                          
037500             MOVE "Y"                TO WK-SW-REJECTED                    
037600             MOVE WK-C-DIAG-TEXT(2)   TO WK-C-REJECT-REASON               
037700             GO TO C299-ACCOUNT-LOOKUP-EX.                                
037800                                                                          
037900     MOVE    TFSACMST-ACCTID         TO    WK-FR-ACCTID.                  
038000     MOVE    TFSACMST-ACCTNO         TO    WK-FR-ACCTNO.                  
038100     MOVE    TFSACMST-HLDNAME        TO    WK-FR-HLDNAME.                 
038200     MOVE    TFSACMST-BALANCE        TO    WK-FR-BALANCE.                 
038300     MOVE    TFSACMST-DLYLIMIT       TO    WK-FR-DLYLIMIT.                
038400     MOVE    TFSACMST-STATUS         TO    WK-FR-STATUS.                  
038500                                                                          
038600     IF      WK-FR-STATUS NOT = "ACTIVE              "                    
038700             MOVE "Y"                TO WK-SW-REJECTED                    
038800             MOVE WK-C-DIAG-TEXT(2)   TO WK-C-REJECT-REASON               
038900             GO TO C299-ACCOUNT-LOOKUP-EX.                                
039000                                                                          
039100     MOVE    WK-TXN-TOACCTID         TO    TFSACMST-ACCTID.               
039200     READ    TFSACMST KEY IS EXTERNALLY-DESCRIBED-KEY.                    
039300     IF      NOT WK-C-SUCCESSFUL                                          
039400             MOVE "Y"                TO WK-SW-REJECTED                    
039500             MOVE WK-C-DIAG-TEXT(2)   TO WK-C-REJECT-REASON               
039600             GO TO C299-ACCOUNT-LOOKUP-EX.                                
039700                                                                          
039800     MOVE    TFSACMST-ACCTID         TO    WK-TO-ACCTID.                  
039900     MOVE    TFSACMST-BALANCE        TO    WK-TO-BALANCE.                 
040000     MOVE    TFSACMST-STATUS         TO    WK-TO-STATUS.                  
040100                                                                          
040200     IF      WK-TO-STATUS NOT = "ACTIVE              "                    
040300             MOVE "Y"                TO WK-SW-REJECTED                    
040400             MOVE WK-C-DIAG-TEXT(2)   TO WK-C-REJECT-REASON.              
040500                                                                          
040600 C299-ACCOUNT-LOOKUP-EX.                                                  
040700     EXIT.                                                                
040800                                                                          
040900 EJECT                                                                    
041000*---------------------------------------------------------------*         
041100 C300-BALANCE-CHECK.                                                      
041200*---------------------------------------------------------------*         
041300* RULE 3 - SOURCE BALANCE MUST COVER THE TRANSFER AMOUNT.                 
041400     IF      WK-FR-BALANCE < WK-TXN-AMOUNT                                
041500             MOVE "Y"                TO WK-SW-REJECTED                    
041600             MOVE WK-C-DIAG-TEXT(3)   TO WK-C-REJECT-REASON.              
041700                                                                          
041800 C399-BALANCE-CHECK-EX.                                                   
041900     EXIT.                                                                
042000                                                                          
042100 EJECT                                                                    
042200*---------------------------------------------------------------*         
042300 C400-DAILY-LIMIT-CHECK.                                                  
042400*---------------------------------------------------------------*         
042500* RULE 4 - TODAY'S COMPLETED OUTBOUND TOTAL PLUS THIS TRANSFER            
042600* MUST NOT EXCEED THE SOURCE ACCOUNT'S DAILY LIMIT.                       
042700     PERFORM D100-SUM-USED-TODAY                                          
042800        THRU D199-SUM-USED-TODAY-EX.                                      
042900                                                                          
043000     IF      WK-N-USED-TODAY + WK-TXN-AMOUNT > WK-FR-DLYLIMIT             
043100             MOVE "Y"                TO WK-SW-REJECTED                    
043200             MOVE WK-C-DIAG-TEXT(4)   TO WK-C-REJECT-REASON.              
043300                                                                          
043400 C499-DAILY-LIMIT-CHECK-EX.                                               
043500     EXIT.                                                                
043600                                                                          
043700 EJECT                                                                    
043800*---------------------------------------------------------------*         
043900 D100-SUM-USED-TODAY.                                                     
044000*---------------------------------------------------------------*         
044100* PSTB02 - BROWSES THE WHOLE LEDGER IN KEY ORDER, ACCUMULATING            
044200*          ONLY THE COMPLETED ROWS POSTED TODAY FOR THIS SOURCE           
044300*          ACCOUNT.  LEDGER HAS NO ALTERNATE KEY BY ACCOUNT SO            
044400*          THIS IS A FULL SEQUENTIAL PASS, SAME AS A BROWSE               
044500*          CURSOR OPENED AT THE LOW END OF THE FILE.                PSTB02
044600     MOVE    ZERO                    TO    WK-N-USED-TODAY.               
044700     MOVE    "N"                     TO    WK-SW-LEDGER-EOF.              
044800     MOVE    LOW-VALUES              TO    TFSTXNLD-TXNID.                
044900     START    TFSTXNLD KEY >= EXTERNALLY-DESCRIBED-KEY.                   
045000     IF      NOT WK-C-SUCCESSFUL                                          
045100             GO TO D199-SUM-USED-TODAY-EX.                                
045200                                                                          
045300     PERFORM D150-SCAN-LEDGER-ROW                                         
045400        THRU D159-SCAN-LEDGER-ROW-EX                                      
045500        UNTIL WK-LEDGER-EOF.                                              
045600                                                                          
045700 D199-SUM-USED-TODAY-EX.                                                  
045800     EXIT.                                                                
045900                                                                          
046000*---------------------------------------------------------------*         
046100 D150-SCAN-LEDGER-ROW.                                                    
046200*---------------------------------------------------------------*         
046300     READ    TFSTXNLD NEXT RECORD                                         
046400         AT END                                                           
046500             MOVE "Y"             TO    WK-SW-LEDGER-EOF                  
046600             GO TO D159-SCAN-LEDGER-ROW-EX.                               
046700                                                                          
046800     IF      TFSTXNLD-FRACCTID = WK-FR-ACCTID                             
046900       AND   TFSTXNLD-STATUS   = "COMPLETED "                             
047000             MOVE TFSTXNLD-CREATDT  TO    WK-C-CREATDT-WORK               
047100             IF  WK-C-CDT-YYYY = WK-D-TODAY-YYYY                          
047200           AND   WK-C-CDT-MM   = WK-D-TODAY-MM                            
047300           AND   WK-C-CDT-DD   = WK-D-TODAY-DD                            
047400                 ADD TFSTXNLD-AMOUNT TO WK-N-USED-TODAY                   
047500             END-IF.                                                      
047600                                                                          
047700 D159-SCAN-LEDGER-ROW-EX.                                                 
047800     EXIT.                                                                
047900                                                                          
048000 EJECT                                                                    
048100*---------------------------------------------------------------*         
048200 C500-INVOKE-FRAUD-SCORING.                                               
048300*---------------------------------------------------------------*         
048400* RULE 5 - WRITE THE LEDGER ROW AS PENDING/PENDING, THEN HAND             
048500* THE REQUEST TO THE FRAUD SCORING ROUTINE.                               
048600     PERFORM C700-WRITE-LEDGER-RECORD                                     
048700        THRU C799-WRITE-LEDGER-RECORD-EX.                                 
048800                                                                          
048900     MOVE    WK-TXN-ID               TO    FRLNK-TXN-ID.                  
049000     MOVE    WK-TXN-FRACCTID         TO    FRLNK-FROM-ACCT-ID.            
049100     MOVE    WK-TXN-TOACCTID         TO    FRLNK-TO-ACCT-ID.              
049200     MOVE    WK-TXN-AMOUNT           TO    FRLNK-AMOUNT.                  
049300     MOVE    WK-TXN-CREATDT          TO    WK-C-CREATDT-WORK.             
049400     MOVE    WK-C-CDT-HH             TO    FRLNK-HOUR-OF-DAY.             
049500                                                                          
049600     CALL    "TRFVFRSC"         USING WK-C-FRLNK-RECORD.                  
049700                                                                          
049800 C599-INVOKE-FRAUD-SCORING-EX.                                            
049900     EXIT.                                                                
050000                                                                          
050100 EJECT                                                                    
050200*---------------------------------------------------------------*         
050300 C600-POST-OR-REJECT.                                                     
050400*---------------------------------------------------------------*         
050500     IF      FRLNK-IS-FRAUD = "Y"                                         
050600             MOVE "REJECTED  "       TO    WK-TXN-STATUS                  
050700             MOVE "FLAGGED   "       TO    WK-TXN-FRDSTATUS               
050800             GO TO C690-REWRITE-LEDGER.                                   
050900                                                                          
051000* RULE 8 - FINAL BALANCE RE-CHECK, IMMEDIATELY BEFORE POSTING.            
051100     IF      WK-FR-BALANCE < WK-TXN-AMOUNT                                
051200             MOVE "FAILED    "       TO    WK-TXN-STATUS                  
051300             MOVE "PASSED    "       TO    WK-TXN-FRDSTATUS               
051400             GO TO C690-REWRITE-LEDGER.                                   
051500                                                                          
051600* RULE 6 - ATOMIC DEBIT/CREDIT, THEN COMPLETE.                            
051700     SUBTRACT WK-TXN-AMOUNT         FROM  WK-FR-BALANCE.                  
051800     ADD      WK-TXN-AMOUNT         TO    WK-TO-BALANCE.                  
051900     MOVE     "COMPLETED "          TO    WK-TXN-STATUS.                  
052000     MOVE     "PASSED    "          TO    WK-TXN-FRDSTATUS.               
052100                                                                          
052200     MOVE     WK-FR-ACCTID          TO    TFSACMST-ACCTID.                
052300     READ     TFSACMST KEY IS EXTERNALLY-DESCRIBED-KEY.                   
052400     MOVE     WK-FR-BALANCE         TO    TFSACMST-BALANCE.               
052500     REWRITE  TFSACMST-REC-1.                                             
052600                                                                          
052700     MOVE     WK-TO-ACCTID          TO    TFSACMST-ACCTID.                
052800     READ     TFSACMST KEY IS EXTERNALLY-DESCRIBED-KEY.                   
052900     MOVE     WK-TO-BALANCE         TO    TFSACMST-BALANCE.               
053000     REWRITE  TFSACMST-REC-1.                                             
053100                                                                          
053200     ADD      1                     TO    WK-N-ACCEPT-COUNT.              
053300                                                                          
053400 C690-REWRITE-LEDGER.                                                     
053500     PERFORM  C700-WRITE-LEDGER-RECORD                                    
053600        THRU  C799-WRITE-LEDGER-RECORD-EX.                                
053700                                                                          
053800 C699-POST-OR-REJECT-EX.                                                  
053900     EXIT.                                                                
054000                                                                          
054100 EJECT                                                                    
054200*---------------------------------------------------------------*         
054300 C700-WRITE-LEDGER-RECORD.                                                
054400*---------------------------------------------------------------*         
054500* FIRST WRITE OF A TRANSACTION INSERTS; EVERY LATER CALL FOR              
054600* THE SAME TXN-ID REWRITES THE STATUS/FRAUD-STATUS IN PLACE.              
054700     MOVE    WK-TXN-ID               TO    TFSTXNLD-TXNID.                
054800     READ    TFSTXNLD KEY IS EXTERNALLY-DESCRIBED-KEY.                    
054900     MOVE    WK-TXN-ID               TO    TFSTXNLD-TXNID.                
055000     MOVE    WK-TXN-REFNO            TO    TFSTXNLD-REFNO.                
055100     MOVE    WK-TXN-FRACCTID         TO    TFSTXNLD-FRACCTID.             
055200     MOVE    WK-TXN-TOACCTID         TO    TFSTXNLD-TOACCTID.             
055300     MOVE    WK-TXN-AMOUNT           TO    TFSTXNLD-AMOUNT.               
055400     MOVE    WK-TXN-TYPE             TO    TFSTXNLD-TYPE.                 
055500     MOVE    WK-TXN-STATUS           TO    TFSTXNLD-STATUS.               
055600     MOVE    WK-TXN-FRDSTATUS        TO    TFSTXNLD-FRDSTATUS.            
055700     MOVE    WK-TXN-DESC             TO    TFSTXNLD-DESC.                 
055800     MOVE    WK-TXN-CREATDT          TO    TFSTXNLD-CREATDT.              
055900                                                                          
056000     IF      WK-C-SUCCESSFUL                                              
056100             REWRITE TFSTXNLD-REC-1                                       
056200     ELSE                                                                 
056300             WRITE   TFSTXNLD-REC-1.                                      
056400                                                                          
056500 C799-WRITE-LEDGER-RECORD-EX.                                             
056600     EXIT.                                                                
056700                                                                          
056800 EJECT                                                                    
056900 Y900-ABNORMAL-TERMINATION.                                               
057000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
057100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
057200     STOP RUN.                                                            
057300                                                                          
057400*---------------------------------------------------------------*         
057500 Z000-END-PROGRAM-ROUTINE.                                                
057600*---------------------------------------------------------------*         
057700     DISPLAY "TRFVPOST - REQUESTS READ    - " WK-N-TXN-COUNT.             
057800     DISPLAY "TRFVPOST - ACCEPTED/POSTED  - " WK-N-ACCEPT-COUNT.          
057900     DISPLAY "TRFVPOST - REJECTED/FAILED  - " WK-N-REJECT-COUNT.          
058000                                                                          
058100     IF      WK-C-FILE-STATUS NOT = "41"                                  
058200             CLOSE TFSTXNIN                                               
058300             CLOSE TFSTXNLD                                               
058400             CLOSE TFSACMST                                               
058500     END-IF.                                                              
058600                                                                          
058700*---------------------------------------------------------------*         
058800 Z999-END-PROGRAM-ROUTINE-EX.                                             
058900*---------------------------------------------------------------*         
059000     EXIT.                                                                
059100                                                                          
059200******************************************************************        
059300*************** END OF PROGRAM SOURCE - TRFVPOST ***************          
059400******************************************************************        
