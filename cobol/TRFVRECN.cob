000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TRFVRECN.                                                
000500 AUTHOR.         LILY KWOK HC.                                            
000600 INSTALLATION.   GEBN TRANSFER SERVICES.                                  
000700 DATE-WRITTEN.   05 JUN 1990.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       RESTRICTED - PRODUCTION BATCH LIBRARY ONLY.              
001000*                                                                         
001100*DESCRIPTION :  END-OF-DAY RECONCILIATION REPORT.  PASS 1 SCANS           
001200*               THE TRANSACTION LEDGER FOR TODAY'S ROWS AND               
001300*               ACCUMULATES STATUS COUNTS, THE COMPLETED-AMOUNT           
001400*               TOTAL AND EACH ACCOUNT'S NET MOVEMENT.  PASS 2            
001500*               WALKS THE ACCOUNT MASTER IN ACCOUNT-NUMBER ORDER          
001600*               AND PRINTS ONE LINE PER ACTIVE ACCOUNT SHOWING            
001700*               OPENING, CLOSING AND AVERAGE DAILY BALANCE.               
001800*                                                                         
001900*================================================================         
002000* HISTORY OF MODIFICATION:                                                
002100*================================================================         
002200*  RECY2K - TMPCHS  03/12/1998 - Y2K REMEDIATION                          
002300*                              - RUN DATE ALREADY CENTURY-                
002400*                                QUALIFIED (ACCEPT FROM DATE              
002500*                                YYYYMMDD), NO CODE CHANGE.         RECY2K
002600*----------------------------------------------------------------*        
002700*  RECB04 - TMPLKH  17/02/2002 - REQ 6801 ADDED THE PENDING               
002800*                                BUCKET TO THE HEADER COUNTS,             
002900*                                OPS WANTED IT BROKEN OUT FROM            
003000*                                "OTHER".                           RECB04
003100*----------------------------------------------------------------*        
003200*  RECB09 - TMPNGW  11/10/2009 - REQ 14092 AVG-DAILY-BALANCE WAS          
003300*                                TRUNCATING ON THE DIVIDE BY 2 -          
003400*                                CHANGED TO ROUNDED HALF-UP.        RECB09
003500*----------------------------------------------------------------*        
003600*  MB1A01 - TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT               
003700*                              - RETARGETED AS THE                        
003800*                                RECONCILIATIONSERVICE DAILY              
003900*                                REPORT - TWO-PASS LEDGER/                
004000*                                ACCOUNT-MASTER RECONCILIATION,           
004100*                                NEW REPORT LAYOUT.                 MB1A01
004200*----------------------------------------------------------------*        
004300 EJECT                                                                    
004400**********************                                                    
004500 ENVIRONMENT DIVISION.                                                    
004600**********************                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-AS400.                                             
004900 OBJECT-COMPUTER.  IBM-AS400.                                             
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400* TRANSACTION LEDGER - PASS 1 BROWSES IT KEY-SEQUENCE, WHOLE FILE         
005500     SELECT TFSTXNLD ASSIGN TO DATABASE-TFSTXNLD                          
005600            ORGANIZATION      IS INDEXED                                  
005700            ACCESS MODE       IS DYNAMIC                                  
005800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY                 
005900            FILE STATUS       IS WK-C-FILE-STATUS.                        
006000                                                                          
006100* ACCOUNT MASTER - SECOND LOGICAL FILE OVER TFSACMST, KEYED BY            
006200* ACCOUNT NUMBER SO PASS 2 WALKS THE REPORT IN THE RIGHT ORDER            
006300     SELECT TFSACMS2 ASSIGN TO DATABASE-TFSACMS2                          
006400            ORGANIZATION      IS INDEXED                                  
006500            ACCESS MODE       IS DYNAMIC                                  
006600            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY                 
006700            FILE STATUS       IS WK-C-FILE-STATUS.                        
006800                                                                          
006900* DAILY RECONCILIATION REPORT - PRINT FILE, ONE RUN PER DATE              
007000     SELECT TFSRECRP ASSIGN TO DATABASE-TFSRECRP                          
007100            ORGANIZATION      IS SEQUENTIAL                               
007200            FILE STATUS       IS WK-C-FILE-STATUS.                        
007300                                                                          
007400 EJECT                                                                    
007500***************                                                           
007600 DATA DIVISION.                                                           
007700***************                                                           
007800 FILE SECTION.                                                            
007900**************                                                            
008000 FD  TFSTXNLD                                                             
008100     LABEL RECORDS ARE OMITTED                                            
008200     DATA RECORD IS TFSTXNLD-REC.                                         
008300 01  TFSTXNLD-REC.                                                        
008400     COPY DDS-ALL-FORMATS OF TFSTXNLD.                                    
008500 01  TFSTXNLD-REC-1.                                                      
008600     COPY TFSTXNLD.                                                       
008700                                                                          
008800 FD  TFSACMS2                                                             
008900     LABEL RECORDS ARE OMITTED                                            
009000     DATA RECORD IS TFSACMS2-REC.                                         
009100 01  TFSACMS2-REC.                                                        
009200     COPY DDS-ALL-FORMATS OF TFSACMS2.                                    
009300 01  TFSACMS2-REC-1.                                                      
009400     COPY TFSACMST                                                        
009500        REPLACING TFSACMST-RECORD  BY TFSACMS2-RECORD,                    
009600                  TFSACMSTR        BY TFSACMS2R,                          
009700                  TFSACMST-ACCTID  BY TFSACMS2-ACCTID,                    
009800                  TFSACMST-ACCTNO  BY TFSACMS2-ACCTNO,                    
009900                  TFSACMST-HLDNAME BY TFSACMS2-HLDNAME,                   
010000                  TFSACMST-EMAIL   BY TFSACMS2-EMAIL,                     
010100                  TFSACMST-BALANCE BY TFSACMS2-BALANCE,                   
010200                  TFSACMST-DLYLIMIT BY TFSACMS2-DLYLIMIT,                 
010300                  TFSACMST-STATUS  BY TFSACMS2-STATUS,                    
010400                  TFSACMST-FILLER  BY TFSACMS2-FILLER.                    
010500                                                                          
010600 FD  TFSRECRP                                                             
010700     LABEL RECORDS ARE OMITTED                                            
010800     RECORD CONTAINS 132 CHARACTERS                                       
010900     DATA RECORD IS TFSRECRP-REC.                                         
011000 01  TFSRECRP-REC                 PIC X(132).                             
011100                                                                          
011200 EJECT                                                                    
011300*************************                                                 
011400 WORKING-STORAGE SECTION.                                                 
011500*************************                                                 
011600 01  FILLER                       PIC X(24)        VALUE                  
011700     "** PROGRAM TRFVRECN **".                                            
011800                                                                          
011900* ------------------ PROGRAM WORKING STORAGE -------------------*         
012000 01  WK-C-COMMON.                                                         
012100     05  WK-C-FILE-STATUS        PIC X(02).                               
012200         88  WK-C-SUCCESSFUL             VALUE "00".                      
012300         88  WK-C-RECORD-NOT-FOUND       VALUE "23".                      
012400         88  WK-C-END-OF-FILE            VALUE "10".                      
012500     05  FILLER                  PIC X(10).                               
012600                                                                          
012700* ----------------- RUN DATE, THE REPORT DATE -------------------*        
012800 01  WK-D-TODAY-9                PIC 9(08) VALUE ZERO.                    
012900 01  WK-D-TODAY-X REDEFINES WK-D-TODAY-9.                                 
013000     05  WK-D-TODAY-YYYY         PIC 9(04).                               
013100     05  WK-D-TODAY-MM           PIC 9(02).                               
013200     05  WK-D-TODAY-DD           PIC 9(02).                               
013300                                                                          
013400* --- LEDGER TIMESTAMP WORK AREA, SPLIT FOR THE DATE MATCH ------*        
013500 01  WK-C-CREATDT-WORK           PIC X(26) VALUE SPACES.                  
013600 01  WK-C-CREATDT-PARTS REDEFINES WK-C-CREATDT-WORK.                      
013700     05  WK-C-CDT-YYYY           PIC X(04).                               
013800     05  FILLER                  PIC X(01).                               
013900     05  WK-C-CDT-MM             PIC X(02).                               
014000     05  FILLER                  PIC X(01).                               
014100     05  WK-C-CDT-DD             PIC X(02).                               
014200     05  FILLER                  PIC X(16).                               
014300                                                                          
014400* --- PER-ACCOUNT NET-MOVEMENT TABLE, BUILT BY PASS 1, READ ----*         
014500* --- BACK BY PASS 2 - SAME ROLLING-TABLE SHAPE AS TRFVFRSC ----*         
014600 01  WK-C-NETMOVE-TABLE.                                                  
014700     05  WK-C-NETMOVE-ENTRY OCCURS 500 TIMES.                             
014800         10  WK-C-NTM-ACCT-ID    PIC X(36).                               
014900         10  WK-N-NTM-MOVEMENT   PIC S9(17)V9(2) COMP-3.                  
015000 01  WK-C-NETMOVE-REDEF REDEFINES WK-C-NETMOVE-TABLE.                     
015100     05  FILLER                  PIC X(46) OCCURS 500 TIMES.              
015200                                                                          
015300 01  WK-C-NTM-SEARCH-ID          PIC X(36) VALUE SPACES.                  
015400 01  WK-N-NETMOVE-SUBSCRIPT      PIC 9(03) COMP VALUE ZERO.               
015500 01  WK-N-NETMOVE-IN-USE         PIC 9(03) COMP VALUE ZERO.               
015600 01  WK-N-NETMOVE-FOUND-AT       PIC 9(03) COMP VALUE ZERO.               
015700 01  WK-SW-NTM-FOUND             PIC X(01) VALUE "N".                     
015800     88  WK-NTM-ENTRY-FOUND              VALUE "Y".                       
015900                                                                          
016000* ---------------- SWITCHES AND TRACE COUNTERS -----------------*         
016100 01  WK-SW-LEDGER-EOF            PIC X(01) VALUE "N".                     
016200     88  WK-LEDGER-EOF                  VALUE "Y".                        
016300 01  WK-SW-ACCOUNT-EOF           PIC X(01) VALUE "N".                     
016400     88  WK-ACCOUNT-EOF                 VALUE "Y".                        
016500                                                                          
016600 01  WK-N-TOTALS.                                                         
016700     05  WK-N-TOTAL-COUNT        PIC 9(07) COMP VALUE ZERO.               
016800     05  WK-N-COMPLETED-COUNT    PIC 9(07) COMP VALUE ZERO.               
016900     05  WK-N-REJECTED-COUNT     PIC 9(07) COMP VALUE ZERO.               
017000     05  WK-N-PENDING-COUNT      PIC 9(07) COMP VALUE ZERO.               
017100     05  WK-N-ACCOUNT-COUNT      PIC 9(07) COMP VALUE ZERO.               
017200     05  FILLER                  PIC X(08).                               
017300                                                                          
017400 01  WK-N-TOTAL-AMOUNT           PIC S9(17)V9(2) COMP-3 VALUE             
017500     ZERO.                                                                
017600                                                                          
017700* --------------- CURRENT ACCOUNT BEING REPORTED ----------------*        
017800 01  WK-C-ACCT-DETAIL.                                                    
017900     05  WK-AB-ACCTID            PIC X(36).                               
018000     05  WK-AB-ACCTNO            PIC X(20).                               
018100     05  WK-AB-HLDNAME           PIC X(100).                              
018200     05  WK-AB-OPENING           PIC S9(17)V9(2) COMP-3.                  
018300     05  WK-AB-CLOSING           PIC S9(17)V9(2) COMP-3.                  
018400     05  WK-AB-NETMOVE           PIC S9(17)V9(2) COMP-3.                  
018500     05  WK-AB-AVGDAILY          PIC S9(17)V9(2) COMP-3.                  
018600     05  FILLER                  PIC X(20).                               
018700                                                                          
018800* --------------- REPORT DATE, HYPHENATED -----------------------*        
018900 01  WK-C-RUNDATE-TEXT.                                                   
019000     05  WK-RDT-YYYY             PIC 9(04).                               
019100     05  FILLER                  PIC X(01) VALUE "-".                     
019200     05  WK-RDT-MM               PIC 9(02).                               
019300     05  FILLER                  PIC X(01) VALUE "-".                     
019400     05  WK-RDT-DD               PIC 9(02).                               
019500                                                                          
019600* ----------------- REPORT HEADER LINES -------------------------*        
019700 01  WK-C-RPT-HDR-D1.                                                     
019800     05  FILLER                  PIC X(20) VALUE                          
019900         "REPORT DATE       : ".                                          
020000     05  WK-HDR-DATE             PIC X(10).                               
020100     05  FILLER                  PIC X(102) VALUE SPACES.                 
020200                                                                          
020300 01  WK-C-RPT-HDR-D2.                                                     
020400     05  FILLER                  PIC X(20) VALUE                          
020500         "TOTAL TRANSACTIONS: ".                                          
020600     05  WK-HDR-TOTAL            PIC Z,ZZZ,ZZ9.                           
020700     05  FILLER                  PIC X(103) VALUE SPACES.                 
020800                                                                          
020900 01  WK-C-RPT-HDR-D3.                                                     
021000     05  FILLER                  PIC X(20) VALUE                          
021100         "COMPLETED         : ".                                          
021200     05  WK-HDR-COMPLETED        PIC Z,ZZZ,ZZ9.                           
021300     05  FILLER                  PIC X(103) VALUE SPACES.                 
021400                                                                          
021500 01  WK-C-RPT-HDR-D4.                                                     
021600     05  FILLER                  PIC X(20) VALUE                          
021700         "REJECTED          : ".                                          
021800     05  WK-HDR-REJECTED         PIC Z,ZZZ,ZZ9.                           
021900     05  FILLER                  PIC X(103) VALUE SPACES.                 
022000                                                                          
022100 01  WK-C-RPT-HDR-D5.                                                     
022200     05  FILLER                  PIC X(20) VALUE                          
022300         "PENDING           : ".                                          
022400     05  WK-HDR-PENDING          PIC Z,ZZZ,ZZ9.                           
022500     05  FILLER                  PIC X(103) VALUE SPACES.                 
022600                                                                          
022700 01  WK-C-RPT-HDR-D6.                                                     
022800     05  FILLER                  PIC X(20) VALUE                          
022900         "TOTAL AMOUNT      : ".                                          
023000     05  WK-HDR-AMOUNT           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                
023100     05  FILLER                  PIC X(90) VALUE SPACES.                  
023200                                                                          
023300 01  WK-C-RPT-BLANK-LINE         PIC X(132) VALUE SPACES.                 
023400                                                                          
023500 01  WK-C-RPT-COL-HDR.                                                    
023600     05  FILLER                  PIC X(20) VALUE                          
023700         "ACCT-NUMBER".                                                   
023800     05  FILLER                  PIC X(32) VALUE                          
023900         "HOLDER-NAME".                                                   
024000     05  FILLER                  PIC X(18) VALUE                          
024100         "OPENING BALANCE".                                               
024200     05  FILLER                  PIC X(18) VALUE                          
024300         "CLOSING BALANCE".                                               
024400     05  FILLER                  PIC X(18) VALUE                          
024500         "AVG-DAILY BALANCE".                                             
024600     05  FILLER                  PIC X(26) VALUE SPACES.                  
024700                                                                          
024800* ------------------- REPORT DETAIL LINE ---------------------*           
024900 01  WK-C-RPT-DTL-LINE.                                                   
025000     05  WK-DTL-ACCTNO           PIC X(20).                               
025100     05  FILLER                  PIC X(02) VALUE SPACES.                  
025200     05  WK-DTL-HLDNAME          PIC X(30).                               
025300     05  FILLER                  PIC X(02) VALUE SPACES.                  
025400     05  WK-DTL-OPENING          PIC -(14)9.99.                           
025500     05  FILLER                  PIC X(02) VALUE SPACES.                  
025600     05  WK-DTL-CLOSING          PIC -(14)9.99.                           
025700     05  FILLER                  PIC X(02) VALUE SPACES.                  
025800     05  WK-DTL-AVGDAILY         PIC -(14)9.99.                           
025900     05  FILLER                  PIC X(20) VALUE SPACES.                  
026000                                                                          
026100*****************                                                         
026200 PROCEDURE DIVISION.                                                      
026300*****************                                                         
026400 MAIN-MODULE.                                                             
026500     PERFORM A000-INITIALIZATION                                          
026600        THRU A099-INITIALIZATION-EX.                                      
026700     PERFORM B100-ACCUMULATE-TXN-TOTALS                                   
026800        THRU B199-ACCUMULATE-TXN-TOTALS-EX.                               
026900     PERFORM C100-WRITE-REPORT-HEADER                                     
027000        THRU C199-WRITE-REPORT-HEADER-EX.                                 
027100     PERFORM C200-WRITE-ACCOUNT-DETAIL                                    
027200        THRU C299-WRITE-ACCOUNT-DETAIL-EX                                 
027300        UNTIL WK-ACCOUNT-EOF.                                             
027400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
027500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
027600     STOP RUN.                                                      MB1A01
027700                                                                          
027800 EJECT                                                                    
027900*---------------------------------------------------------------*         
028000 A000-INITIALIZATION.                                                     
028100*---------------------------------------------------------------*         
028200     OPEN    INPUT TFSTXNLD.                                              
028300     IF      NOT WK-C-SUCCESSFUL                                          
028400             DISPLAY "TRFVRECN - OPEN FILE ERROR - TFSTXNLD"              
028500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
028600             GO TO Y900-ABNORMAL-TERMINATION.                             
028700                                                                          
028800     OPEN    INPUT TFSACMS2.                                              
028900     IF      NOT WK-C-SUCCESSFUL                                          
029000             DISPLAY "TRFVRECN - OPEN FILE ERROR - TFSACMS2"              
029100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
029200             GO TO Y900-ABNORMAL-TERMINATION.                             
029300                                                                          
029400     OPEN    OUTPUT TFSRECRP.                                             
029500     IF      NOT WK-C-SUCCESSFUL                                          
029600             DISPLAY "TRFVRECN - OPEN FILE ERROR - TFSRECRP"              
029700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
029800             GO TO Y900-ABNORMAL-TERMINATION.                             
029900                                                                          
030000     ACCEPT  WK-D-TODAY-9        FROM DATE YYYYMMDD.                      
030100                                                                          
030200     MOVE    LOW-VALUES          TO    TFSACMS2-ACCTNO.                   
030300     START   TFSACMS2 KEY >= EXTERNALLY-DESCRIBED-KEY.                    
030400     IF      NOT WK-C-SUCCESSFUL                                          
030500             MOVE "Y"            TO    WK-SW-ACCOUNT-EOF.                 
030600                                                                          
030700 A099-INITIALIZATION-EX.                                                  
030800     EXIT.                                                                
030900                                                                          
031000 EJECT                                                                    
031100*---------------------------------------------------------------*         
031200 B100-ACCUMULATE-TXN-TOTALS.                                              
031300*---------------------------------------------------------------*         
031400* PASS 1 - FULL SEQUENTIAL BROWSE OF THE LEDGER, KEY ORDER.               
031500* LEDGER HAS NO ALTERNATE KEY BY DATE SO EVERY ROW IS READ AND            
031600* TESTED AGAINST TODAY'S DATE.                                            
031700     MOVE    LOW-VALUES          TO    TFSTXNLD-TXNID.                    
031800     START   TFSTXNLD KEY >= EXTERNALLY-DESCRIBED-KEY.                    
031900     IF      NOT WK-C-SUCCESSFUL                                          
032000             GO TO B199-ACCUMULATE-TXN-TOTALS-EX.                         
032100                                                                          
032200     PERFORM B150-SCAN-LEDGER-ROW                                         
032300        THRU B159-SCAN-LEDGER-ROW-EX                                      
032400        UNTIL WK-LEDGER-EOF.                                              
032500                                                                          
032600 B199-ACCUMULATE-TXN-TOTALS-EX.                                           
032700     EXIT.                                                                
032800                                                                          
032900*---------------------------------------------------------------*         
033000 B150-SCAN-LEDGER-ROW.                                                    
033100*---------------------------------------------------------------*         
033200     READ    TFSTXNLD NEXT RECORD                                         
033300         AT END                                                           
033400             MOVE "Y"            TO    WK-SW-LEDGER-EOF                   
033500             GO TO B159-SCAN-LEDGER-ROW-EX.                               
033600                                                                          
033700     MOVE    TFSTXNLD-CREATDT    TO    WK-C-CREATDT-WORK.                 
033800     IF      WK-C-CDT-YYYY NOT = WK-D-TODAY-YYYY                          
033900        OR   WK-C-CDT-MM   NOT = WK-D-TODAY-MM                            
034000        OR   WK-C-CDT-DD   NOT = WK-D-TODAY-DD                            
034100             GO TO B159-SCAN-LEDGER-ROW-EX.                               
034200                                                                          
034300     ADD     1                   TO    WK-N-TOTAL-COUNT.                  
034400     EVALUATE TFSTXNLD-STATUS                                             
034500         WHEN "COMPLETED "                                                
034600             ADD 1               TO    WK-N-COMPLETED-COUNT               
034700             PERFORM B170-ACCUMULATE-NET-MOVEMENT                         
034800                THRU B179-ACCUMULATE-NET-MOVEMENT-EX                      
034900         WHEN "REJECTED  "                                                
035000             ADD 1               TO    WK-N-REJECTED-COUNT                
035100         WHEN "PENDING   "                                                
035200             ADD 1               TO    WK-N-PENDING-COUNT                 
035300         WHEN OTHER                                                       
035400             CONTINUE                                                     
035500     END-EVALUATE.                                                        
035600                                                                          
035700 B159-SCAN-LEDGER-ROW-EX.                                                 
035800     EXIT.                                                                
035900                                                                          
036000 EJECT                                                                    
036100*---------------------------------------------------------------*         
036200 B170-ACCUMULATE-NET-MOVEMENT.                                            
036300*---------------------------------------------------------------*         
036400* ONLY COMPLETED ROWS MOVE MONEY - RECORD BOTH SIDES, SOURCE              
036500* GOES DOWN, DESTINATION GOES UP, SAME RECORD PROCESSED ONCE              
036600* PER ACCOUNT SIDE.                                                       
036700     ADD     TFSTXNLD-AMOUNT     TO    WK-N-TOTAL-AMOUNT.                 
036800                                                                          
036900     MOVE    TFSTXNLD-FRACCTID   TO    WK-C-NTM-SEARCH-ID.                
037000     PERFORM D100-FIND-OR-CREATE-NETMOVE                                  
037100        THRU D199-FIND-OR-CREATE-NETMOVE-EX.                              
037200     SUBTRACT TFSTXNLD-AMOUNT                                             
037300          FROM WK-N-NTM-MOVEMENT(WK-N-NETMOVE-FOUND-AT).                  
037400                                                                          
037500     MOVE    TFSTXNLD-TOACCTID   TO    WK-C-NTM-SEARCH-ID.                
037600     PERFORM D100-FIND-OR-CREATE-NETMOVE                                  
037700        THRU D199-FIND-OR-CREATE-NETMOVE-EX.                              
037800     ADD     TFSTXNLD-AMOUNT                                              
037900          TO   WK-N-NTM-MOVEMENT(WK-N-NETMOVE-FOUND-AT).                  
038000                                                                          
038100 B179-ACCUMULATE-NET-MOVEMENT-EX.                                         
038200     EXIT.                                                                
038300                                                                          
038400 EJECT                                                                    
038500*---------------------------------------------------------------*         
038600 D100-FIND-OR-CREATE-NETMOVE.                                             
038700*---------------------------------------------------------------*         
038800     MOVE    "N"                 TO    WK-SW-NTM-FOUND.                   
038900     IF      WK-N-NETMOVE-IN-USE > 0                                      
039000             PERFORM D150-SEARCH-NETMOVE-TABLE                            
039100                THRU D159-SEARCH-NETMOVE-TABLE-EX                         
039200                VARYING WK-N-NETMOVE-SUBSCRIPT FROM 1 BY 1                
039300                UNTIL WK-N-NETMOVE-SUBSCRIPT > WK-N-NETMOVE-IN-USE        
039400                   OR WK-NTM-ENTRY-FOUND                                  
039500     END-IF.                                                              
039600                                                                          
039700     IF      NOT WK-NTM-ENTRY-FOUND                                       
039800             ADD 1               TO    WK-N-NETMOVE-IN-USE                
039900             MOVE WK-N-NETMOVE-IN-USE TO WK-N-NETMOVE-FOUND-AT            
040000             MOVE WK-C-NTM-SEARCH-ID                                      
040100               TO WK-C-NTM-ACCT-ID(WK-N-NETMOVE-FOUND-AT)                 
040200             MOVE ZERO                                                    
040300               TO WK-N-NTM-MOVEMENT(WK-N-NETMOVE-FOUND-AT)                
040400     END-IF.                                                              
040500                                                                          
040600 D199-FIND-OR-CREATE-NETMOVE-EX.                                          
040700     EXIT.                                                                
040800                                                                          
040900*---------------------------------------------------------------*         
041000 D150-SEARCH-NETMOVE-TABLE.                                               
041100*---------------------------------------------------------------*         
041200     IF      WK-C-NTM-ACCT-ID(WK-N-NETMOVE-SUBSCRIPT)                     
041300               = WK-C-NTM-SEARCH-ID                                       
041400             MOVE WK-N-NETMOVE-SUBSCRIPT TO                               
041500                  WK-N-NETMOVE-FOUND-AT                                   
041600             MOVE "Y"            TO    WK-SW-NTM-FOUND                    
041700     END-IF.                                                              
041800                                                                          
041900 D159-SEARCH-NETMOVE-TABLE-EX.                                            
042000     EXIT.                                                                
042100                                                                          
042200 EJECT                                                                    
042300*---------------------------------------------------------------*         
042400 C100-WRITE-REPORT-HEADER.                                                
042500*---------------------------------------------------------------*         
042600     MOVE    WK-D-TODAY-YYYY     TO    WK-RDT-YYYY.                       
042700     MOVE    WK-D-TODAY-MM       TO    WK-RDT-MM.                         
042800     MOVE    WK-D-TODAY-DD       TO    WK-RDT-DD.                         
042900     MOVE    WK-C-RUNDATE-TEXT   TO    WK-HDR-DATE.                       
043000     MOVE    WK-N-TOTAL-COUNT    TO    WK-HDR-TOTAL.                      
043100     MOVE    WK-N-COMPLETED-COUNT TO   WK-HDR-COMPLETED.                  
043200     MOVE    WK-N-REJECTED-COUNT TO    WK-HDR-REJECTED.                   
043300     MOVE    WK-N-PENDING-COUNT  TO    WK-HDR-PENDING.                    
043400     MOVE    WK-N-TOTAL-AMOUNT   TO    WK-HDR-AMOUNT.                     
043500                                                                          
043600     WRITE   TFSRECRP-REC FROM WK-C-RPT-HDR-D1                            
043700             AFTER ADVANCING 1 LINE.                                      
043800     WRITE   TFSRECRP-REC FROM WK-C-RPT-HDR-D2                            
043900             AFTER ADVANCING 1 LINE.                                      
044000     WRITE   TFSRECRP-REC FROM WK-C-RPT-HDR-D3                            
044100             AFTER ADVANCING 1 LINE.                                      
044200     WRITE   TFSRECRP-REC FROM WK-C-RPT-HDR-D4                            
044300             AFTER ADVANCING 1 LINE.                                      
044400     WRITE   TFSRECRP-REC FROM WK-C-RPT-HDR-D5                            
044500             AFTER ADVANCING 1 LINE.                                      
044600     WRITE   TFSRECRP-REC FROM WK-C-RPT-HDR-D6                            
044700             AFTER ADVANCING 1 LINE.                                      
044800     WRITE   TFSRECRP-REC FROM WK-C-RPT-BLANK-LINE                        
044900             AFTER ADVANCING 1 LINE.                                      
045000     WRITE   TFSRECRP-REC FROM WK-C-RPT-COL-HDR                           
045100             AFTER ADVANCING 1 LINE.                                      
045200                                                                          
045300 C199-WRITE-REPORT-HEADER-EX.                                             
045400     EXIT.                                                                
045500                                                                          
045600 EJECT                                                                    
045700*---------------------------------------------------------------*         
045800 C200-WRITE-ACCOUNT-DETAIL.                                               
045900*---------------------------------------------------------------*         
046000* PASS 2 - ONE LINE PER ACTIVE ACCOUNT, ACCOUNT-NUMBER ORDER.             
046100     READ    TFSACMS2 NEXT RECORD                                         
046200         AT END                                                           
046300             MOVE "Y"            TO    WK-SW-ACCOUNT-EOF                  
046400             GO TO C299-WRITE-ACCOUNT-DETAIL-EX.                          
046500                                                                          
046600     IF      TFSACMS2-STATUS NOT = "ACTIVE              "                 
046700             GO TO C299-WRITE-ACCOUNT-DETAIL-EX.                          
046800                                                                          
046900     MOVE    TFSACMS2-ACCTID     TO    WK-AB-ACCTID.                      
047000     MOVE    TFSACMS2-ACCTID     TO    WK-C-NTM-SEARCH-ID.                
047100     MOVE    TFSACMS2-ACCTNO     TO    WK-AB-ACCTNO.                      
047200     MOVE    TFSACMS2-HLDNAME    TO    WK-AB-HLDNAME.                     
047300     MOVE    TFSACMS2-BALANCE    TO    WK-AB-CLOSING.                     
047400                                                                          
047500     MOVE    "N"                 TO    WK-SW-NTM-FOUND.                   
047600     IF      WK-N-NETMOVE-IN-USE > 0                                      
047700             PERFORM D150-SEARCH-NETMOVE-TABLE                            
047800                THRU D159-SEARCH-NETMOVE-TABLE-EX                         
047900                VARYING WK-N-NETMOVE-SUBSCRIPT FROM 1 BY 1                
048000                UNTIL WK-N-NETMOVE-SUBSCRIPT > WK-N-NETMOVE-IN-USE        
048100                   OR WK-NTM-ENTRY-FOUND                                  
048200     END-IF.                                                              
048300                                                                          
048400     IF      WK-NTM-ENTRY-FOUND                                           
048500             MOVE WK-N-NTM-MOVEMENT(WK-N-NETMOVE-FOUND-AT)                
048600               TO WK-AB-NETMOVE                                           
048700             COMPUTE WK-AB-OPENING =                                      
048800                     WK-AB-CLOSING - WK-AB-NETMOVE                        
048900             COMPUTE WK-AB-AVGDAILY ROUNDED =                             
049000                     (WK-AB-OPENING + WK-AB-CLOSING) / 2                  
049100     ELSE                                                                 
049200             MOVE ZERO           TO    WK-AB-NETMOVE                      
049300             MOVE WK-AB-CLOSING  TO    WK-AB-OPENING                      
049400             MOVE WK-AB-CLOSING  TO    WK-AB-AVGDAILY                     
049500     END-IF.                                                              
049600                                                                          
049700     MOVE    WK-AB-ACCTNO        TO    WK-DTL-ACCTNO.                     
049800     MOVE    WK-AB-HLDNAME       TO    WK-DTL-HLDNAME.                    
049900     MOVE    WK-AB-OPENING       TO    WK-DTL-OPENING.                    
050000     MOVE    WK-AB-CLOSING       TO    WK-DTL-CLOSING.                    
050100     MOVE    WK-AB-AVGDAILY      TO    WK-DTL-AVGDAILY.                   
050200                                                                          
050300     WRITE   TFSRECRP-REC FROM WK-C-RPT-DTL-LINE                          
050400             AFTER ADVANCING 1 LINE.                                      
050500     ADD     1                   TO    WK-N-ACCOUNT-COUNT.                
050600                                                                          
050700 C299-WRITE-ACCOUNT-DETAIL-EX.                                            
050800     EXIT.                                                                
050900                                                                          
051000 EJECT                                                                    
051100 Y900-ABNORMAL-TERMINATION.                                               
051200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
051300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
051400     STOP RUN.                                                            
051500                                                                          
051600*---------------------------------------------------------------*         
051700 Z000-END-PROGRAM-ROUTINE.                                                
051800*---------------------------------------------------------------*         
051900     DISPLAY "TRFVRECN - LEDGER ROWS TODAY - " WK-N-TOTAL-COUNT.          
052000     DISPLAY "TRFVRECN - COMPLETED         - "                            
052100              WK-N-COMPLETED-COUNT.                                       
052200     DISPLAY "TRFVRECN - REJECTED          - "                            
052300              WK-N-REJECTED-COUNT.                                        
052400     DISPLAY "TRFVRECN - PENDING           - "                            
052500              WK-N-PENDING-COUNT.                                         
052600     DISPLAY "TRFVRECN - ACCOUNTS REPORTED - "                            
052700              WK-N-ACCOUNT-COUNT.                                         
052800                                                                          
052900     IF      WK-C-FILE-STATUS NOT = "41"                                  
053000             CLOSE TFSTXNLD                                               
053100             CLOSE TFSACMS2                                               
053200             CLOSE TFSRECRP                                               
053300     END-IF.                                                              
053400                                                                          
053500*---------------------------------------------------------------*         
053600 Z999-END-PROGRAM-ROUTINE-EX.                                             
053700*---------------------------------------------------------------*         
053800     EXIT.                                                                
053900                                                                          
054000******************************************************************        
054100*************** END OF PROGRAM SOURCE - TRFVRECN ***************          
054200******************************************************************        
