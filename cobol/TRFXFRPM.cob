000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TRFXFRPM.                                                
000500 AUTHOR.         S ISNANTO.                                               
000600 INSTALLATION.   GEBN TRANSFER SERVICES.                                  
000700 DATE-WRITTEN.   11 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       RESTRICTED - PRODUCTION BATCH LIBRARY ONLY.              
001000*                                                                         
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A FRAUD-RULE THRESHOLD               
001200*               VALUE BASED ON THE PARAMETER CODE DEFINED IN              
001300*               THE FRAUD PARAMETER FILE TFSFRPM.  SAME CALLING           
001400*               SHAPE AS THE OLDER SYSTEM/APPLICATION PARAMETER           
001500*               ROUTINES - ONE PARAMETER CODE IN, ONE VALUE OUT.          
001600*                                                                         
001700*================================================================         
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================         
002000*  PRMY2K - TMPCHS  08/11/1998 - Y2K REMEDIATION                          
002100*                              - CENTURY WINDOW CONFIRMED, NO             
002200*                                2-DIGIT YEAR FIELDS IN THIS              
002300*                                PROGRAM, NO CODE CHANGE.           PRMY2K
002400*----------------------------------------------------------------*        
002500*  PRMB02 - TMPAZR  22/04/2004 - REQ 8804 ADD TRACE DISPLAY WHEN          
002600*                                PARAMETER CODE NOT FOUND, AIDS           
002700*                                OPS WHEN BATCH ABENDS.             PRMB02
002800*----------------------------------------------------------------*        
002900*  MB1A01 - TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT               
003000*                              - RETARGETED FROM GENERAL SYSTEM           
003100*                                PARAMETERS TO THE FOUR FRAUD             
003200*                                RULE THRESHOLDS (LARGEAMT,               
003300*                                MAXPERHR, SUSPSTRT, SUSPEND).            
003400*                              - CALLED BY TRFVFRSC ONCE PER RUN,         
003500*                                RESULT CACHED BY THE CALLER.       MB1A01
003600*----------------------------------------------------------------*        
003700*  MB1A02 - TMPSIT  10/08/2026 - STAMPED THE RUN DATE ONTO THE            
003800*                                PARM-NOT-FOUND TRACE LINE AND            
003900*                                REFORMATTED THE LARGEAMT DEFAULT         
004000*                                AS DOLLARS.CENTS ON THE SAME             
004100*                                TRACE, PLUS A FULL TABLE DUMP            
004200*                                WHEN NO CODE MATCHES AT ALL.       MB1A02
004300*----------------------------------------------------------------*        
004400 EJECT                                                                    
004500**********************                                                    
004600 ENVIRONMENT DIVISION.                                                    
004700**********************                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-AS400.                                             
005000 OBJECT-COMPUTER.  IBM-AS400.                                             
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT TFSFRPM ASSIGN TO DATABASE-TFSFRPM                            
005600            ORGANIZATION      IS INDEXED                                  
005700            ACCESS MODE       IS RANDOM                                   
005800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY                 
005900            FILE STATUS       IS WK-C-FILE-STATUS.                        
006000                                                                          
006100 EJECT                                                                    
006200***************                                                           
006300 DATA DIVISION.                                                           
006400***************                                                           
006500 FILE SECTION.                                                            
006600**************                                                            
006700 FD  TFSFRPM                                                              
006800     LABEL RECORDS ARE OMITTED                                            
006900     DATA RECORD IS TFSFRPM-REC.                                          
007000 01  TFSFRPM-REC.                                                         
007100     COPY DDS-ALL-FORMATS OF TFSFRPM.                                     
007200 01  TFSFRPM-REC-1.                                                       
007300     COPY TFSFRPM.                                                        
007400                                                                          
007500*************************                                                 
007600 WORKING-STORAGE SECTION.                                                 
007700*************************                                                 
007800 01  FILLER              PIC X(24)  VALUE                                 
007900     "** PROGRAM TRFXFRPM  **".                                           
008000                                                                          
008100* ------------------ PROGRAM WORKING STORAGE -------------------*         
008200 01  WK-C-COMMON.                                                         
008300     05  WK-C-FILE-STATUS        PIC X(02).                               
008400         88  WK-C-SUCCESSFUL             VALUE "00".                      
008500         88  WK-C-RECORD-NOT-FOUND       VALUE "23".                      
008600         88  WK-C-END-OF-FILE            VALUE "10".                      
008700                                                                          
008800 01  WK-C-DEFAULT-TABLE.                                                  
008900     05  WK-C-DEFAULT-ENTRY OCCURS 4 TIMES.                               
009000         10  WK-C-DEFAULT-CODE   PIC X(10).                               
009100         10  WK-C-DEFAULT-VALUE  PIC X(20).                               
009200* MB1A02 - FLAT VIEW OF THE TABLE, ONE 30-BYTE STRING PER ENTRY,          
009300*          USED TO TRACE-DUMP THE WHOLE TABLE IF NO CODE MATCHES.         
009400 01  WK-C-DEFAULT-FLAT-TABLE REDEFINES WK-C-DEFAULT-TABLE.          MB1A02
009500     05  WK-C-DEFAULT-FLAT-ENTRY PIC X(30) OCCURS 4 TIMES.                
009600                                                                          
009700 01  WK-N-SUBSCRIPT              PIC 9(02) COMP VALUE ZERO.               
009800 01  WK-C-FOUND-SW               PIC X(01) VALUE "N".                     
009900     88  WK-C-DEFAULT-FOUND              VALUE "Y".                       
010000                                                                          
010100* MB1A02 - RUN DATE, STAMPED ON THE FALLBACK TRACE LINE SO OPS            
010200*          CAN TIE A DEFAULTED THRESHOLD BACK TO A BATCH DATE.            
010300 01  WK-D-TODAY-9                PIC 9(08) VALUE ZERO.              MB1A02
010400 01  WK-D-TODAY-X REDEFINES WK-D-TODAY-9.                           MB1A02
010500     05  WK-D-TODAY-CCYY         PIC 9(04).                               
010600     05  WK-D-TODAY-MM           PIC 9(02).                               
010700     05  WK-D-TODAY-DD           PIC 9(02).                               
010800                                                                          
010900* MB1A02 - DOLLARS/CENTS BREAKOUT OF THE LARGEAMT DEFAULT, SOLELY         
011000*          SO THE FALLBACK TRACE LINE READS AS A DOLLAR AMOUNT            
011100*          INSTEAD OF THE RAW 11-DIGIT LITERAL OFF THE TABLE.             
011200*          VALUE IS STORED ZERO-FILLED, NO DECIMAL POINT BYTE -           
011300*          9 INTEGER DIGITS THEN 2 DECIMAL DIGITS, SAME AS THE            
011400*          CALLER'S PIC 9(09)V9(2) VIEW OF THIS PARAMETER.                
011500 01  WK-C-DEFVAL-EDIT            PIC X(11) VALUE SPACES.            MB1A02
011600 01  WK-C-DEFVAL-NUMERIC REDEFINES WK-C-DEFVAL-EDIT.                MB1A02
011700     05  WK-N-DEFVAL-DOLLARS     PIC 9(09).                               
011800     05  WK-N-DEFVAL-CENTS       PIC 9(02).                               
011900                                                                          
012000 EJECT                                                                    
012100 LINKAGE SECTION.                                                         
012200*****************                                                         
012300     COPY TFSXPRM.                                                        
012400 EJECT                                                                    
012500********************************************                              
012600 PROCEDURE DIVISION USING WK-C-XPRM-RECORD.                               
012700********************************************                              
012800 MAIN-MODULE.                                                             
012900     PERFORM A000-MAIN-PROCESSING                                         
013000        THRU A099-MAIN-PROCESSING-EX.                                     
013100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013200        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
013300     GOBACK.                                                        MB1A01
013400                                                                          
013500 EJECT                                                                    
013600*---------------------------------------------------------------*         
013700 A000-MAIN-PROCESSING.                                                    
013800*---------------------------------------------------------------*         
013900     OPEN    INPUT TFSFRPM.                                               
014000     IF      NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "41"          
014100             DISPLAY "TRFXFRPM - OPEN FILE ERROR - TFSFRPM"               
014200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
014300             GO TO A050-USE-HARDCODED-DEFAULT.                            
014400                                                                          
014500     MOVE    SPACES              TO    WK-C-XPRM-PARMVAL.                 
014600     MOVE    SPACES              TO    WK-C-XPRM-ERROR-CD.                
014700     MOVE    WK-C-XPRM-PARMCD    TO    TFSFRPM-PARMCD.                    
014800                                                                          
014900     READ    TFSFRPM KEY IS EXTERNALLY-DESCRIBED-KEY.                     
015000     IF      WK-C-SUCCESSFUL                                              
015100             MOVE TFSFRPM-PARMVAL TO WK-C-XPRM-PARMVAL                    
015200             GO TO A099-MAIN-PROCESSING-EX.                               
015300                                                                          
015400* PRMB02 - PARAMETER CODE NOT ON FILE, FALL BACK TO THE                   
015500*          REPRESENTATIVE DEFAULT AND TRACE THE FALLBACK.           PRMB02
015600* MB1A02 - TRACE LINE NOW CARRIES THE RUN DATE SO OPS CAN MATCH           
015700*          A DEFAULTED THRESHOLD TO A BATCH CYCLE.                  MB1A02
015800     ACCEPT   WK-D-TODAY-9        FROM DATE YYYYMMDD.               MB1A02
015900     DISPLAY "TRFXFRPM - PARM NOT FOUND, USING DEFAULT - "          PRMB02
016000        WK-C-XPRM-PARMCD " RUN DATE " WK-D-TODAY-CCYY "-"           MB1A02
016100        WK-D-TODAY-MM "-" WK-D-TODAY-DD.                            MB1A02
016200                                                                          
016300 A050-USE-HARDCODED-DEFAULT.                                              
016400     MOVE    "LARGEAMT "    TO WK-C-DEFAULT-CODE(1).                      
016500     MOVE    "10000000000"         TO WK-C-DEFAULT-VALUE(1).              
016600     MOVE    "MAXPERHR "    TO WK-C-DEFAULT-CODE(2).                      
016700     MOVE    "00005"               TO WK-C-DEFAULT-VALUE(2).              
016800     MOVE    "SUSPSTRT "    TO WK-C-DEFAULT-CODE(3).                      
016900     MOVE    "00"                  TO WK-C-DEFAULT-VALUE(3).              
017000     MOVE    "SUSPEND  "    TO WK-C-DEFAULT-CODE(4).                      
017100     MOVE    "05"                  TO WK-C-DEFAULT-VALUE(4).              
017200                                                                          
017300     MOVE    "N"                   TO WK-C-FOUND-SW.                      
017400     PERFORM A060-SEARCH-DEFAULT-TABLE                                    
017500        THRU A069-SEARCH-DEFAULT-TABLE-EX                                 
017600        VARYING WK-N-SUBSCRIPT FROM 1 BY 1                                
017700        UNTIL WK-N-SUBSCRIPT > 4 OR WK-C-DEFAULT-FOUND.                   
017800                                                                          
017900     IF      NOT WK-C-DEFAULT-FOUND                                       
018000             MOVE "SUP0016"       TO WK-C-XPRM-ERROR-CD                   
018100             PERFORM A080-TRACE-DEFAULT-TABLE                             
018200                THRU A089-TRACE-DEFAULT-TABLE-EX                          
018300                VARYING WK-N-SUBSCRIPT FROM 1 BY 1                        
018400                UNTIL WK-N-SUBSCRIPT > 4.                                 
018500                                                                          
018600*---------------------------------------------------------------*         
018700 A099-MAIN-PROCESSING-EX.                                                 
018800*---------------------------------------------------------------*         
018900     EXIT.                                                                
019000                                                                          
019100*---------------------------------------------------------------*         
019200 A060-SEARCH-DEFAULT-TABLE.                                               
019300*---------------------------------------------------------------*         
019400     IF      WK-C-DEFAULT-CODE(WK-N-SUBSCRIPT) = WK-C-XPRM-PARMCD         
019500             MOVE WK-C-DEFAULT-VALUE(WK-N-SUBSCRIPT)                      
019600               TO WK-C-XPRM-PARMVAL                                       
019700             MOVE "Y"              TO WK-C-FOUND-SW                       
019800             PERFORM A065-TRACE-LARGEAMT-DEFAULT                          
019900                THRU A065-TRACE-LARGEAMT-DEFAULT-EX                       
020000     END-IF.                                                              
020100                                                                          
020200*---------------------------------------------------------------*         
020300 A065-TRACE-LARGEAMT-DEFAULT.                                       MB1A02
020400*---------------------------------------------------------------*         
020500* MB1A02 - REFORMAT THE LARGEAMT DEFAULT AS DOLLARS.CENTS FOR A           
020600*          MORE READABLE JOB-LOG TRACE LINE.                        MB1A02
020700     IF      WK-C-DEFAULT-CODE(WK-N-SUBSCRIPT) = "LARGEAMT "              
020800             MOVE WK-C-DEFAULT-VALUE(WK-N-SUBSCRIPT)(1:11)                
020900               TO WK-C-DEFVAL-EDIT                                        
021000             DISPLAY "TRFXFRPM - DEFAULT LARGEAMT THRESHOLD IS $"         
021100                WK-N-DEFVAL-DOLLARS "." WK-N-DEFVAL-CENTS                 
021200     END-IF.                                                              
021300                                                                          
021400*---------------------------------------------------------------*         
021500 A065-TRACE-LARGEAMT-DEFAULT-EX.                                    MB1A02
021600*---------------------------------------------------------------*         
021700     EXIT.                                                                
021800                                                                          
021900*---------------------------------------------------------------*         
022000 A069-SEARCH-DEFAULT-TABLE-EX.                                            
022100*---------------------------------------------------------------*         
022200     EXIT.                                                                
022300                                                                          
022400*---------------------------------------------------------------*         
022500 A080-TRACE-DEFAULT-TABLE.                                          MB1A02
022600*---------------------------------------------------------------*         
022700* MB1A02 - NO CODE MATCHED, DUMP THE WHOLE HARDCODED TABLE TO THE         
022800*          JOB LOG SO OPS CAN SEE WHAT WAS OFFERED.                 MB1A02
022900     DISPLAY "TRFXFRPM - DEFAULT TABLE ENTRY " WK-N-SUBSCRIPT             
023000        " IS " WK-C-DEFAULT-FLAT-ENTRY(WK-N-SUBSCRIPT).                   
023100                                                                          
023200*---------------------------------------------------------------*         
023300 A089-TRACE-DEFAULT-TABLE-EX.                                       MB1A02
023400*---------------------------------------------------------------*         
023500     EXIT.                                                                
023600                                                                          
023700 Y900-ABNORMAL-TERMINATION.                                               
023800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
023900        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
024000     EXIT PROGRAM.                                                        
024100                                                                          
024200*---------------------------------------------------------------*         
024300 Z000-END-PROGRAM-ROUTINE.                                                
024400*---------------------------------------------------------------*         
024500     IF      WK-C-FILE-STATUS NOT = "41"                                  
024600             CLOSE   TFSFRPM                                              
024700             IF      NOT WK-C-SUCCESSFUL                                  
024800                     DISPLAY "TRFXFRPM - CLOSE ERROR - TFSFRPM"           
024900                     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           
025000             END-IF                                                       
025100     END-IF.                                                              
025200                                                                          
025300*---------------------------------------------------------------*         
025400 Z099-END-PROGRAM-ROUTINE-EX.                                             
025500*---------------------------------------------------------------*         
025600     EXIT.                                                                
025700                                                                          
025800******************************************************************        
025900*************** END OF PROGRAM SOURCE - TRFXFRPM ***************          
026000******************************************************************        
026100                                                                          
