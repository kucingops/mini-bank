000100* TFSACMST.cpybk                                                          
000200*-----------------------------------------------------------*             
000300* ACCOUNT MASTER RECORD - ONE ROW PER DEPOSIT ACCOUNT.       *            
000400* KEYED BY ACCTID (SURROGATE KEY).  A SECOND LOGICAL FILE    *            
000500* TFSACMS2 CARRIES THE SAME PHYSICAL DATA KEYED BY ACCTNO    *            
000600* FOR THE RECONCILIATION RUN - SEE TRFVRECN.                 *            
000700*-----------------------------------------------------------*             
000800* HISTORY OF MODIFICATION:                                                
000900*=============================================================            
001000* MOD.#   INIT    DATE        DESCRIPTION                                 
001100* ------  ------  ----------  -----------------------------               
001200* MB1A01  TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT                 
001300*                             - INITIAL VERSION.                    MB1A01
001400*=============================================================            
001500*                                                                         
001600     05  TFSACMST-RECORD          PIC X(316).                             
001700* I-O FORMAT:TFSACMSTR  FROM FILE TFSACMST  OF LIBRARY COMLIB             
001800*                                                                         
001900     05  TFSACMSTR  REDEFINES TFSACMST-RECORD.                      MB1A01
002000         06  TFSACMST-ACCTID       PIC X(36).                             
002100*                            ACCOUNT ID (SURROGATE KEY - UUID)            
002200         06  TFSACMST-ACCTNO       PIC X(20).                             
002300*                            ACCOUNT NUMBER (10-DIGIT, UNIQUE)            
002400         06  TFSACMST-HLDNAME      PIC X(100).                            
002500*                            ACCOUNT HOLDER NAME                          
002600         06  TFSACMST-EMAIL        PIC X(100).                            
002700*                            ACCOUNT HOLDER EMAIL - OPTIONAL              
002800         06  TFSACMST-BALANCE      PIC S9(17)V9(2) COMP-3.                
002900*                            CURRENT BALANCE                              
003000*                            DEFAULT ON CREATE (NOT SET HERE,             
003100*                            OUT OF BATCH SCOPE) IS ZERO                  
003200         06  TFSACMST-DLYLIMIT     PIC S9(17)V9(2) COMP-3.                
003300*                            MAX CUMULATIVE TRANSFER-OUT PER              
003400*                            CALENDAR DAY                                 
003500*                            DEFAULT ON CREATE (NOT SET HERE,             
003600*                            OUT OF BATCH SCOPE) IS 50000000.00           
003700         06  TFSACMST-STATUS       PIC X(20).                             
003800*                            "ACTIVE" OR OTHER - ONLY ACTIVE              
003900*                            ACCOUNTS MAY TRANSACT                        
004000         06  TFSACMST-FILLER       PIC X(20).                             
004100*                            RESERVED FOR FUTURE USE                      
