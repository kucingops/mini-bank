000100* TFSFRLNK.cpybk                                                          
000200*-----------------------------------------------------------*             
000300* LINKAGE AREA FOR CALL "TRFVFRSC" - FRAUD SCORING REQUEST   *            
000400* AND RESPONSE, PASSED BY TRFVPOST PER ACCEPTED TRANSFER.    *            
000500*-----------------------------------------------------------*             
000600* HISTORY OF MODIFICATION:                                                
000700*=============================================================            
000800* MOD.#   INIT    DATE        DESCRIPTION                                 
000900* ------  ------  ----------  -----------------------------               
001000* MB1A01  TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT                 
001100*                             - INITIAL VERSION.                    MB1A01
001200*=============================================================            
001300*                                                                         
001400 01  WK-C-FRLNK-RECORD.                                             MB1A01
001500     05  WK-C-FRLNK-INPUT.                                                
001600         10  FRLNK-TXN-ID          PIC X(36).                             
001700*                            TRANSACTION ID BEING SCORED                  
001800         10  FRLNK-FROM-ACCT-ID    PIC X(36).                             
001900*                            SOURCE ACCOUNT ID                            
002000         10  FRLNK-TO-ACCT-ID      PIC X(36).                             
002100*                            DESTINATION ACCOUNT ID                       
002200         10  FRLNK-AMOUNT          PIC S9(17)V9(2) COMP-3.                
002300*                            TRANSFER AMOUNT                              
002400         10  FRLNK-HOUR-OF-DAY     PIC 9(02).                             
002500*                            HOUR-OF-DAY, FROM TXN-CREATED-AT             
002600     05  WK-C-FRLNK-OUTPUT.                                               
002700         10  FRLNK-RISK-SCORE      PIC 9(03).                             
002800*                            0-105, SUM OF TRIGGERED WEIGHTS              
002900         10  FRLNK-RISK-LEVEL      PIC X(06).                             
003000*                            LOW/MEDIUM/HIGH                              
003100         10  FRLNK-IS-FRAUD        PIC X(01).                             
003200*                            "Y"/"N" - WHETHER BLOCKED                    
003300         10  FRLNK-DETAILS         PIC X(255).                            
003400*                            CONCATENATED RULE-TRIGGER TEXT               
003500     05  WK-C-FRLNK-FILLER         PIC X(10).                             
003600*                            RESERVED FOR FUTURE USE                      
