000100* TFSFRPM.cpybk                                                           
000200*-----------------------------------------------------------*             
000300* FRAUD RULE PARAMETER MASTER - ONE ROW PER THRESHOLD CODE.  *            
000400* READ BY TRFXFRPM.  GENERIC CHARACTER VALUE, CONVERTED BY   *            
000500* THE CALLER, SAME IDIOM AS THE GHPARCD/GHPARVAL TABLES.     *            
000600*-----------------------------------------------------------*             
000700* HISTORY OF MODIFICATION:                                                
000800*=============================================================            
000900* MOD.#   INIT    DATE        DESCRIPTION                                 
001000* ------  ------  ----------  -----------------------------               
001100* MB1A01  TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT                 
001200*                             - INITIAL VERSION.                    MB1A01
001300*=============================================================            
001400*                                                                         
001500     05  TFSFRPM-RECORD           PIC X(50).                              
001600* I-O FORMAT:TFSFRPMR  FROM FILE TFSFRPM  OF LIBRARY COMLIB               
001700*                                                                         
001800     05  TFSFRPMR  REDEFINES TFSFRPM-RECORD.                        MB1A01
001900         06  TFSFRPM-PARMCD        PIC X(10).                             
002000*                            PARAMETER CODE - KEY                         
002100*                            LARGEAMT/MAXPERHR/SUSPSTRT/                  
002200*                            SUSPEND                                      
002300         06  TFSFRPM-PARMVAL       PIC X(20).                             
002400*                            PARAMETER VALUE - PRINTABLE,                 
002500*                            NUMVAL'D BY THE CALLER                       
002600         06  TFSFRPM-FILLER        PIC X(20).                             
002700*                            RESERVED FOR FUTURE USE                      
