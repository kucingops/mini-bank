000100* TFSTXNLD.cpybk                                                          
000200*-----------------------------------------------------------*             
000300* TRANSFER/LEDGER RECORD - ONE ROW PER TRANSFER REQUEST.     *            
000400* SAME LAYOUT SERVES THE INBOUND TFSTXNIN SEQUENTIAL FILE    *            
000500* AND THE TFSTXNLD INDEXED LEDGER (KEYED BY TXNID).          *            
000600*-----------------------------------------------------------*             
000700* HISTORY OF MODIFICATION:                                                
000800*=============================================================            
000900* MOD.#   INIT    DATE        DESCRIPTION                                 
001000* ------  ------  ----------  -----------------------------               
001100* MB1A01  TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT                 
001200*                             - INITIAL VERSION.                    MB1A01
001300*=============================================================            
001400*                                                                         
001500     05  TFSTXNLD-RECORD          PIC X(500).                             
001600* I-O FORMAT:TFSTXNLDR  FROM FILE TFSTXNLD  OF LIBRARY COMLIB             
001700*                                                                         
001800     05  TFSTXNLDR  REDEFINES TFSTXNLD-RECORD.                      MB1A01
001900         06  TFSTXNLD-TXNID        PIC X(36).                             
002000*                            TRANSACTION ID (SURROGATE KEY)               
002100         06  TFSTXNLD-REFNO        PIC X(30).                             
002200*                            REFERENCE NO - "TXN" + 13-DIGIT              
002300*                            MILLIS + 4-DIGIT SEQUENCE                    
002400         06  TFSTXNLD-FRACCTID     PIC X(36).                             
002500*                            SOURCE ACCOUNT ID                            
002600         06  TFSTXNLD-TOACCTID     PIC X(36).                             
002700*                            DESTINATION ACCOUNT ID                       
002800         06  TFSTXNLD-AMOUNT       PIC S9(17)V9(2) COMP-3.                
002900*                            TRANSFER AMOUNT - MINIMUM                    
003000*                            10000.00, ENFORCED AT INTAKE                 
003100         06  TFSTXNLD-TYPE         PIC X(20).                             
003200*                            "TRANSFER"                                   
003300         06  TFSTXNLD-STATUS       PIC X(20).                             
003400*                            PENDING/COMPLETED/FAILED/                    
003500*                            REJECTED/CANCELLED                           
003600         06  TFSTXNLD-FRDSTATUS    PIC X(20).                             
003700*                            PENDING/PASSED/FLAGGED                       
003800         06  TFSTXNLD-DESC         PIC X(255).                            
003900*                            FREE-TEXT MEMO - OPTIONAL                    
004000         06  TFSTXNLD-CREATDT      PIC X(26).                             
004100*                            TIMESTAMP OF RECORD CREATION -               
004200*                            YYYY-MM-DDTHH.MM.SS.NNNNNN                   
004300*                            HOUR-OF-DAY FOR FRAUD RULE 3 IS              
004400*                            TAKEN FROM POSITIONS 12-13 OF                
004500*                            THIS FIELD                                   
004600         06  TFSTXNLD-FILLER       PIC X(11).                             
004700*                            RESERVED FOR FUTURE USE                      
