000100* TFSXPRM.cpybk                                                           
000200*-----------------------------------------------------------*             
000300* LINKAGE AREA FOR CALL "TRFXFRPM" - GENERIC PARAMETER-CODE  *            
000400* LOOKUP, SAME CALLING SHAPE AS THE XGSPA/XPARA AREAS USED   *            
000500* BY OTHER TRFX ROUTINES IN THIS SUBSYSTEM.                  *            
000600*-----------------------------------------------------------*             
000700* HISTORY OF MODIFICATION:                                                
000800*=============================================================            
000900* MOD.#   INIT    DATE        DESCRIPTION                                 
001000* ------  ------  ----------  -----------------------------               
001100* MB1A01  TMPSIT  04/08/2026 - MINI-BANK EOD XFER PROJECT                 
001200*                             - INITIAL VERSION.                    MB1A01
001300*=============================================================            
001400*                                                                         
001500 01  WK-C-XPRM-RECORD.                                              MB1A01
001600     05  WK-C-XPRM-PARMCD          PIC X(10).                             
001700*                            PARAMETER CODE - INPUT                       
001800     05  WK-C-XPRM-PARMVAL         PIC X(20).                             
001900*                            PARAMETER VALUE - OUTPUT                     
002000     05  WK-C-XPRM-ERROR-CD        PIC X(07).                             
002100*                            SPACES = FOUND, ELSE ERROR CODE              
002200*                            "SUP0016" - CODE NOT ON FILE                 
002300*                            "COM0206" - READ FAILURE                     
002400     05  WK-C-XPRM-FILLER          PIC X(10).                             
002500*                            RESERVED FOR FUTURE USE                      
